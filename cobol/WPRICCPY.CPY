000100*****************************************************************
000200*                                                               *
000300*    WPRICCPY -- MATERIAL PRICE LIST RECORD AND PRICE TABLE     *
000400*    LINDQUIST RACKING & SUPPLY CO. -- ESTIMATING SYSTEMS       *
000500*                                                               *
000600*    PRICES IS A SMALL SEQUENTIAL FILE OF CURRENT UNIT COSTS    *
000700*    BY MATERIAL CATEGORY, MAINTAINED BY PURCHASING.  BOTH      *
000800*    RAKBOM01 AND RAKCMP01 LOAD IT INTO THE WP-PRICE-TABLE      *
000900*    ARRAY AT STARTUP (SEE PARAGRAPH 1000-INIT) SO PRICING IS   *
001000*    A TABLE LOOKUP RATHER THAN A SEQUENTIAL RE-READ AGAINST    *
001100*    EVERY BOM LINE -- THE SAME LOAD-ONCE TABLE TECHNIQUE USED  *
001200*    FOR THE MARKET AND SDC REFERENCE TABLES (SEE WMKTCPY).     *
001300*                                                               *
001400*****************************************************************
001500*    MAINTENANCE                                                *
001600*    DATE      INIT  REQUEST    DESCRIPTION                     *
001700*    09/02/94  RLH   EST-061    ORIGINAL LAYOUT.                *
001800*    11/20/96  AL    EST-088    WIDENED UNIT-COST FOR HARDWARE  *
001900*                               KITS OVER $999.99.              *
002000*****************************************************************
002100     05  WP-PRICE-REC.
002200         10  WP-CATEGORY             PIC X(16).
002300         10  WP-UNIT-COST            PIC S9(5)V99.
002400         10  FILLER                  PIC X(07).
002500*                                                               *
002600*    IN-MEMORY PRICE TABLE -- LOADED ONE RECORD AT A TIME FROM  *
002700*    THE PRICES FILE BY 1000-INIT, NOT CARRIED AS LITERAL       *
002800*    VALUE CLAUSES, SINCE PURCHASING REPRICES THIS FILE EVERY   *
002900*    QUARTER.                                                   *
003000*                                                               *
003100     05  WP-PRICE-TABLE-AREA.
003200         10  WP-PRICE-TABLE OCCURS 40 TIMES
003300                         INDEXED BY WP-PRICE-IDX.
003400             15  WP-TBL-CATEGORY     PIC X(16).
003500             15  WP-TBL-UNIT-COST    PIC S9(5)V99.
003600*            UNSIGNED VIEW USED WHEN EDITING THE PRICE ONTO THE
003700*            REPORT LINE -- UNIT COSTS ARE NEVER NEGATIVE BUT
003800*            THE FIELD CARRIES A SIGN FOR COMPUTE WORK -- RLH
003900             15  WP-TBL-UNIT-COST-U REDEFINES WP-TBL-UNIT-COST
004000                                     PIC 9(5)V99.
004100         10  WP-PRICE-COUNT          PIC 9(03) COMP VALUE ZERO.
