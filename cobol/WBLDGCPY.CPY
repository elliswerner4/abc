000100*****************************************************************
000200*                                                               *
000300*    WBLDGCPY -- BUILDING DIMENSION RECORD                      *
000400*    LINDQUIST RACKING & SUPPLY CO. -- ESTIMATING SYSTEMS       *
000500*                                                               *
000600*    ONE RECORD PER PROJECT, KEYED BY BD-PROJ-ID.  FIXED        *
000700*    60-BYTE TEXT ON THE BUILDINGS FILE.  FEEDS THE LAYOUT      *
000800*    ENGINE STEP IN RAKBOM01 -- NO BUILDING RECORD MEANS THE    *
000900*    PROJECT'S BAY TYPES MUST COME FROM THE BAYTYPES FILE       *
001000*    INSTEAD (SEE RAKBOM01 PARAGRAPH 2100-GET-BUILDING).        *
001100*                                                               *
001200*****************************************************************
001300*    MAINTENANCE                                                *
001400*    DATE      INIT  REQUEST    DESCRIPTION                     *
001500*    09/02/94  RLH   EST-061    ORIGINAL LAYOUT.                *
001600*    02/08/97  AL    EST-099    ADDED FORKLIFT-TYPE, CROSS      *
001700*                               AISLE SPACING FOR NARROW-AISLE  *
001800*                               JOBS.                           *
001900*    04/14/05  DWH   EST-150    ADDED MAX-BEAM-LEVELS CAP.      *
002000*****************************************************************
002100     05  BD-PROJ-ID              PIC X(08).
002200     05  BD-BLDG-DIMS.
002300         10  BD-BLDG-LENGTH-FT       PIC 9(04).
002400         10  BD-BLDG-WIDTH-FT        PIC 9(04).
002500*    COMBINED VIEW OF BOTH DIMENSIONS -- USED BY 2270-UTILIZATION
002600*    TO GUARD THE UTILIZATION-PCT DIVIDE WHEN A BUILDING RECORD
002700*    COMES IN WITH BOTH DIMENSIONS BLANK/ZERO -- AL
002800     05  BD-BLDG-DIMS-NUM REDEFINES BD-BLDG-DIMS PIC 9(08).
002900     05  BD-CLEAR-HEIGHT-FT      PIC 9(02).
003000     05  BD-PALLET-WIDTH-IN      PIC 9(02).
003100     05  BD-FRAME-DEPTH-IN       PIC 9(02).
003200     05  BD-FORKLIFT-TYPE        PIC X(01).
003300         88  BD-FORK-SITDOWN         VALUE 'S'.
003400         88  BD-FORK-REACH           VALUE 'R'.
003500         88  BD-FORK-NARROW          VALUE 'N'.
003600         88  BD-FORK-VNA             VALUE 'V'.
003700     05  BD-RACK-STYLE           PIC X(01).
003800         88  BD-TEARDROP             VALUE 'T'.
003900         88  BD-STRUCTURAL           VALUE 'S'.
004000     05  BD-STAGING-DEPTH-FT     PIC 9(03).
004100     05  BD-CROSS-AISLE-SPACING  PIC 9(02).
004200     05  BD-MAX-BEAM-LEVELS      PIC 9(01).
004300     05  BD-TARGET-PALLET-POS    PIC 9(06).
004400     05  FILLER                  PIC X(24).
