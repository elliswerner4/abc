000100*****************************************************************
000200*                                                               *
000300*    WCOMCPY -- COMMON ESTIMATING CONSTANTS AND RUN FIELDS      *
000400*    LINDQUIST RACKING & SUPPLY CO. -- ESTIMATING SYSTEMS       *
000500*                                                               *
000600*    SHOP-STANDARD CONSTANTS AND RUN-DATE/PAGE-COUNTER FIELDS   *
000700*    SHARED BY RAKBOM01 AND RAKCMP01 SO A RATE CHANGE IS MADE   *
000800*    IN ONE PLACE.  COPY THIS MEMBER INTO WORKING-STORAGE.      *
000900*                                                               *
001000*****************************************************************
001100*    MAINTENANCE                                                *
001200*    DATE      INIT  REQUEST    DESCRIPTION                     *
001300*    09/02/94  RLH   EST-061    ORIGINAL LAYOUT.                *
001400*    11/20/96  AL    EST-088    ADDED STANDARD MARGIN CONSTANT  *
001500*                               SO PRICING NO LONGER HARD-      *
001600*                               CODES THE MARKUP IN TWO PLACES. *
001700*    09/01/05  DWH   EST-151    ADDED STANDARD INSTALL/FREIGHT/ *
001800*                               SERVICES RATES FOR THE REPORT-  *
001900*                               WRITER SECTION TOTALS -- SEE    *
002000*                               RAKCMP01 2700/2800/2900.        *
002100*****************************************************************
002200     05  WC-SHOP-NAME                PIC X(30) VALUE
002300         'LINDQUIST RACKING & SUPPLY CO'.
002400*    STANDARD SELL MARGIN -- NO PER-PROJECT MARGIN FIELD IS
002500*    CARRIED ON THE PROJECT MASTER, SO THE BRANCH'S STANDARD
002600*    MARGIN IS USED FOR EVERY JOB UNTIL SALES ASKS FOR A
002700*    PROJECT-LEVEL OVERRIDE FIELD -- AL
002800     05  WC-STD-MARGIN-PCT           PIC V999 VALUE .250.
002900*    INSTALL / FREIGHT / SERVICES ARE QUOTED AS A PERCENT OF
003000*    THE PRICED MATERIALS EXTENSION UNTIL THE ESTIMATING FORM
003100*    CARRIES ITS OWN LABOR AND FREIGHT LINES -- SAME SHOP-WIDE
003200*    RATE CARD PURCHASING HANDS OUT EVERY JANUARY -- DWH
003300     05  WC-INSTALL-MAIN-PCT         PIC V999 VALUE .180.
003400     05  WC-INSTALL-LIFT-PCT         PIC V999 VALUE .035.
003500     05  WC-FREIGHT-RACK-PCT         PIC V999 VALUE .060.
003600     05  WC-FREIGHT-ANCHOR-PCT       PIC V999 VALUE .008.
003700     05  WC-FREIGHT-DECK-PCT         PIC V999 VALUE .015.
003800     05  WC-SVC-PM-PCT               PIC V999 VALUE .045.
003900*    FLAT-FEE SERVICE ITEMS -- BILLED REGARDLESS OF JOB SIZE.
004000     05  WC-SVC-TCO-FLAT             PIC 9(04)V99 VALUE 250.00.
004100     05  WC-SVC-HIPILE-FLAT          PIC 9(04)V99 VALUE 750.00.
004200     05  WC-SVC-PERMIT-PER-WK        PIC 9(04)V99 VALUE 185.00.
004300     05  WC-SVC-ENGCALC-FLAT         PIC 9(04)V99 VALUE 950.00.
004400     05  WC-SVC-DUMPSTER-FLAT        PIC 9(04)V99 VALUE 325.00.
004500     05  WC-CURRENT-DATE.
004600         10  WC-CC                   PIC 9(02).
004700         10  WC-YY                   PIC 9(02).
004800         10  WC-MM                   PIC 9(02).
004900         10  WC-DD                   PIC 9(02).
005000*    NUMERIC VIEW OF THE RUN DATE FOR THE REPORT HEADING EDIT
005100*    PICTURE -- RLH
005200     05  WC-CURRENT-DATE-X REDEFINES WC-CURRENT-DATE
005300                                     PIC 9(08).
005400     05  WC-PAGE-CTR                 PIC 9(04) COMP VALUE ZERO.
005500     05  WC-LINE-CTR                 PIC 9(02) COMP VALUE ZERO.
