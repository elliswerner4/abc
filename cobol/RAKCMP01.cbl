000100 IDENTIFICATION DIVISION.
000200    PROGRAM-ID.             RAKCMP01.
000300    AUTHOR.                 R L HANSEN.
000400    INSTALLATION.           LINDQUIST RACKING & SUPPLY CO.
000500    DATE-WRITTEN.           09/06/1994.
000600    DATE-COMPILED.          09/06/1994.
000700    SECURITY.               COMPANY CONFIDENTIAL - ESTIMATING DEPT.
000800*****************************************************************
000900*                                                               *
001000*    RAKCMP01 -- COMPLIANCE ASSESSMENT AND PRICING RECAP       *
001100*                                                               *
001200*    RE-READS THE PROJECTS FILE AND THE BOMDETL FILE RAKBOM01  *
001300*    LEFT BEHIND, RUNS THE FIRE-CODE AND SEISMIC ASSESSMENTS,  *
001400*    LOOKS UP THE NEAREST QUOTED MARKET, PRICES THE MATERIALS  *
001500*    RECAP AND THE INSTALL/FREIGHT/SERVICES SECTIONS, AND      *
001600*    CLOSES OUT THE ESTIMATE WITH THE PROJECT GRAND TOTAL AND  *
001700*    THE COMPLIANCE SECTION.  RUN THIS STEP AFTER RAKBOM01 --  *
001800*    IT OPENS RPTFILE EXTEND AND CONTINUES THE SAME REPORT.    *
001900*                                                               *
002000*****************************************************************
002100*    MAINTENANCE                                                *
002200*    DATE      INIT  REQUEST    DESCRIPTION                     *
002300*    09/06/94  RLH   EST-062    ORIGINAL PROGRAM.                * EST-062
002400*    11/20/96  AL    EST-088    STANDARD MARGIN NOW A COPYBOOK   * EST-088
002500*                               CONSTANT -- SEE 2700/2800/2900.  * EST-088
002600*    02/08/97  AL    EST-099    ADDED NARROW-AISLE MARKET CODES  * EST-099
002700*                               TO WMKTCPY, NO CHANGE HERE.      * EST-099
002800*    01/19/99  AL    EST-118    Y2K -- RUN DATE READ AS A 4-     * EST-118
002900*                               DIGIT CENTURY/YEAR PAIR.         * EST-118
003000*    06/30/03  DWH   EST-142    ADDED CBC PERMIT-WEEK BUMP AND   * EST-142
003100*                               SLAB-ANALYSIS FLAG PER REVISED   * EST-142
003200*                               BUILDING DEPARTMENT CHECKLIST.   * EST-142
003300*    04/14/05  DWH   EST-150    SDC TABLE NOW CARRIES E AND F -- * EST-150
003400*                               SEE WSDCCPY, NO CHANGE HERE.     * EST-150
003500*    09/01/05  DWH   EST-151    ADDED INSTALL/FREIGHT/SERVICES   * EST-151
003600*                               PRICING SECTIONS AND THE PROJECT * EST-151
003700*                               GRAND TOTAL (2700-2900, 3000).   * EST-151
003800*    03/14/08  DWH   EST-166    ADDED MARKET LOOKUP TO THE       * EST-166
003900*                               COMPLIANCE SECTION (2500).       * EST-166
004000*    11/03/11  DWH   EST-167    MARKET LOOKUP NOW PICKS CLOSEST  * EST-167
004100*                               SAME-STATE MARKET BY SQUARED-    * EST-167
004200*                               DEGREE DISTANCE FROM THE HOME    * EST-167
004300*                               BRANCH, NOT JUST THE FIRST ONE   * EST-167
004400*                               FOUND (2500/2510).  ALSO ADDED   * EST-167
004500*                               THE SPRINKLER-CLEARANCE LINES TO * EST-167
004600*                               THE COMPLIANCE PRINT (3100).     * EST-167
004700*    02/22/12  DWH   EST-171    COMPLIANCE SECTION NOW PRINTS    * EST-171
004800*                               THE FLUE SPACING, AREA/FD-AISLE/ * EST-171
004900*                               MAX-STORAGE-AREA FLAGS, SLAB     * EST-171
005000*                               ANALYSIS FLAG, CBC JURISDICTION  * EST-171
005100*                               NOTE, AND SDC ROW-SPACER/PRELIM- * EST-171
005200*                               ENGINEERING FLAGS -- ALL WERE    * EST-171
005300*                               COMPUTED BUT NEVER PRINTED       * EST-171
005400*                               (3100).                          * EST-171
005500*****************************************************************
005600    ENVIRONMENT DIVISION.
005700    CONFIGURATION SECTION.
005800    SPECIAL-NAMES.
005900        C01 IS TOP-OF-FORM.
006000    INPUT-OUTPUT SECTION.
006100    FILE-CONTROL.
006200        SELECT PROJECTS   ASSIGN TO PROJECTS
006300               ORGANIZATION IS LINE SEQUENTIAL
006400               FILE STATUS IS WS-PROJECTS-STATUS.
006500        SELECT PRICES     ASSIGN TO PRICES
006600               ORGANIZATION IS LINE SEQUENTIAL
006700               FILE STATUS IS WS-PRICES-STATUS.
006800        SELECT BOMDETL    ASSIGN TO BOMDETL
006900               ORGANIZATION IS LINE SEQUENTIAL
007000               FILE STATUS IS WS-BOMDETL-STATUS.
007100        SELECT RPTFILE    ASSIGN TO RPTFILE
007200               ORGANIZATION IS RECORD SEQUENTIAL
007300               FILE STATUS IS WS-RPTFILE-STATUS.
007400
007500    DATA DIVISION.
007600    FILE SECTION.
007700
007800    FD  PROJECTS
007900        LABEL RECORD IS STANDARD
008000        RECORD CONTAINS 160 CHARACTERS
008100        DATA RECORD IS PROJECT-REC.
008200    01  PROJECT-REC.
008300       COPY WPROJCPY.
008400
008500    FD  PRICES
008600        LABEL RECORD IS STANDARD
008700        RECORD CONTAINS 30 CHARACTERS
008800        DATA RECORD IS PRICE-REC.
008900*    SEE RAKBOM01 1000-INIT/8400-LOAD-PRICES FOR WHY THE INCOMING
009000*    RECORD IS CODED HERE RATHER THAN VIA THE WPRICCPY COPYBOOK --
009100*    ITS TABLE AREA MUST STAY OUT OF THE FD -- DWH EST-151.
009200    01  PRICE-REC.
009300        05  PI-CATEGORY             PIC X(16).
009400        05  PI-UNIT-COST            PIC S9(5)V99.
009500        05  FILLER                  PIC X(07).
009600
009700    FD  BOMDETL
009800        LABEL RECORD IS STANDARD
009900        RECORD CONTAINS 100 CHARACTERS
010000        DATA RECORD IS BOMLINE-REC.
010100    01  BOMLINE-REC.
010200       COPY WBOMLCPY.
010300
010400    FD  RPTFILE
010500        LABEL RECORD IS OMITTED
010600        RECORD CONTAINS 132 CHARACTERS
010700        LINAGE IS 60 LINES WITH FOOTING AT 55
010800        DATA RECORD IS PRTLINE.
010900    01  PRTLINE                     PIC X(132).
011000
011100    WORKING-STORAGE SECTION.
011200
011300    01  WB-FILE-STATUSES.
011400        05  WS-PROJECTS-STATUS      PIC XX.
011500            88  WB-PROJECTS-EOF         VALUE '10'.
011600        05  WS-PRICES-STATUS        PIC XX.
011700            88  WB-PRICES-EOF           VALUE '10'.
011800        05  WS-BOMDETL-STATUS       PIC XX.
011900            88  WB-BOMDETL-EOF          VALUE '10'.
012000        05  WS-RPTFILE-STATUS       PIC XX.
012100        05  FILLER                  PIC X(01).
012200
012300    01  WB-SWITCHES.
012400        05  MORE-PROJECTS           PIC X(03)   VALUE 'YES'.
012500            88  NO-MORE-PROJECTS        VALUE 'NO '.
012600        05  WB-HOLD-BOM-REC         PIC X(01)   VALUE 'N'.
012700        05  FILLER                  PIC X(01).
012800
012900*    FIRE-CODE WORK FIELDS -- POPULATED BY 2300-FIRE-CODE AND ITS
013000*    2310-2370 SUB-PARAGRAPHS, PRINTED BY 3100-COMPLIANCE-SECTION.
013100    01  WF-FIRE-CODE-WORK.
013200        05  WF-HIGH-PILE-THRESH-FT  PIC 9(02)   COMP.
013300        05  WF-AREA-THRESH-FT       PIC 9(03)   COMP.
013400        05  WF-HIGH-PILE-FLAG       PIC X(01)   VALUE 'N'.
013500            88  WF-IS-HIGH-PILE         VALUE 'Y'.
013600        05  WF-AREA-NOTE-FLAG       PIC X(01)   VALUE 'N'.
013700        05  WF-FLUE-TRANSVERSE-IN   PIC 9(02)   COMP.
013800        05  WF-FLUE-LONGITUD-IN     PIC 9(02)   COMP.
013900        05  WF-SPKLR-TYPE           PIC X(12)   VALUE SPACES.
014000        05  WF-SPKLR-K-FACTOR       PIC 9(02)V9 VALUE ZERO.
014100        05  WF-SPKLR-TEMP-F         PIC 9(03)   COMP.
014200        05  WF-SPKLR-PRESSURE-PSI   PIC 9(02)   COMP.
014300        05  WF-SPKLR-INRACK-FLAG    PIC X(01)   VALUE 'N'.
014400        05  WF-FD-AISLE-FLAG        PIC X(01)   VALUE 'N'.
014500        05  WF-FD-AISLE-MIN-FT      PIC 9(02)   COMP.
014600        05  WF-MAX-STG-AREA-SQFT    PIC 9(05)   COMP.
014700        05  WF-MIN-AISLE-WIDTH-FT   PIC 9(02)   COMP.
014800        05  WF-BAFFLE-FLAG          PIC X(01)   VALUE 'N'.
014900        05  WF-BAFFLE-EVERY-BAYS    PIC 9(02)   COMP VALUE 10.
015000        05  WF-CBC-NOTE-FLAG        PIC X(01)   VALUE 'N'.
015100        05  WF-JURIS-SHORT          PIC X(03).
015200        05  WF-JURIS-CODE           PIC X(08).
015300        05  WF-JURIS-FIRE-CODE      PIC X(08).
015400        05  WF-BLDG-PERMIT-FLAG     PIC X(01)   VALUE 'Y'.
015500        05  WF-FIRE-PERMIT-FLAG     PIC X(01)   VALUE 'N'.
015600        05  WF-HIPILE-PERMIT-FLAG   PIC X(01)   VALUE 'N'.
015700        05  WF-FIRE-PLAN-FLAG       PIC X(01)   VALUE 'N'.
015800        05  WF-STRUCT-ENG-FLAG      PIC X(01)   VALUE 'N'.
015900        05  WF-PRELIM-ENG-FLAG      PIC X(01)   VALUE 'N'.
016000        05  WF-SEISMIC-ANLYS-FLAG   PIC X(01)   VALUE 'N'.
016100        05  WF-ANCHOR-INSP-FLAG     PIC X(01)   VALUE 'N'.
016200        05  WF-SLAB-ANLYS-FLAG      PIC X(01)   VALUE 'N'.
016300        05  WF-SPKLR-MOD-FLAG       PIC X(01)   VALUE 'N'.
016400        05  WF-PERMIT-WEEKS         PIC 9(02)   COMP.
016500        05  WF-CLEARANCE-TYPE       PIC X(08).
016600        05  WF-CLEARANCE-MIN-IN     PIC 9(02)   COMP.
016700        05  WF-CLEARANCE-REC-IN     PIC 9(02)   COMP.
016800        05  WF-MAX-HEIGHT-IN        PIC S9(04)  COMP.
016900        05  WF-UN-SAVINGS-PCT       PIC V999.
017000        05  WF-UN-RECOMMEND         PIC X(06).
017100        05  WF-UN-NEW-LEAD-WKS      PIC 9(02)   COMP.
017200        05  WF-UN-USED-LEAD-WKS     PIC 9(02)   COMP.
017300        05  WF-UN-SOURCING-NOTE     PIC X(01)   VALUE 'N'.
017400        05  FILLER                  PIC X(01).
017500
017600*    SEISMIC WORK FIELDS -- POPULATED BY 2400-SEISMIC-REQS FROM THE
017700*    WS-SDC-TABLE IN WSDCCPY.
017800    01  WD-SEISMIC-WORK.
017900        05  WD-ANCHORS-PER-BP       PIC 9(01)   COMP.
018000        05  WD-ANCHORS-PER-FRAME    PIC 9(02)   COMP.
018100        05  WD-ANCHOR-TYPE          PIC X(20).
018200        05  WD-ANCHOR-SIZE          PIC X(15).
018300        05  WD-EMBED-IN             PIC 9(01)V99.
018400        05  WD-BRACING              PIC X(14).
018500        05  WD-ROWSPACER-FLAG       PIC X(01).
018600        05  WD-ENGINEERING-FLAG     PIC X(01).
018700        05  WD-CODE-BASIS           PIC X(03).
018800        05  WD-SDC-ERROR-FLAG       PIC X(01)   VALUE 'N'.
018900        05  FILLER                  PIC X(01).
019000
019100*    MARKET LOOKUP RESULT -- POPULATED BY 2500-MARKET-LOOKUP FROM
019200*    THE WM-MARKET-TABLE IN WMKTCPY.
019300    01  WK-MARKET-RESULT.
019400        05  WK-MKT-FOUND-FLAG       PIC X(01)   VALUE 'N'.
019500        05  WK-MKT-NAME             PIC X(26)   VALUE SPACES.
019600        05  WK-MKT-CODE             PIC X(03)   VALUE SPACES.
019700        05  FILLER                  PIC X(01).
019800
019900*    SQUARED-DEGREE NEAREST-MARKET WORK AREA FOR 2510-MARKET-SEARCH.
020000*    THE PROJECT MASTER CARRIES NO LATITUDE/LONGITUDE OF ITS OWN IN
020100*    THIS RELEASE, SO THE HOME BRANCH'S OWN COORDINATES (PERRIS, CA)
020200*    STAND IN AS THE POINT THE DISTANCE IS MEASURED FROM -- THIS LETS
020300*    THE SEARCH PICK THE CLOSEST OF SEVERAL SAME-STATE MARKETS BY THE
020400*    ENGINEERING SPEC'S DISTANCE FORMULA INSTEAD OF JUST THE FIRST ONE
020500*    ON THE LIST -- EST-167 -- DWH
020600    01  WK-MARKET-DISTANCE.
020700        05  WK-HQ-LAT-DEG-N         PIC 9(03)V9(4) VALUE 033.7825.
020800        05  WK-HQ-LON-DEG-W         PIC 9(03)V9(4) VALUE 117.2286.
020900        05  WK-MKT-LAT-DIFF         PIC S9(03)V9(4) VALUE ZERO.
021000        05  WK-MKT-LON-DIFF         PIC S9(03)V9(4) VALUE ZERO.
021100        05  WK-MKT-DIST-SQ          PIC 9(05)V9(4)  VALUE ZERO.
021200        05  WK-MKT-BEST-DIST-SQ     PIC 9(05)V9(4)  VALUE ZERO.
021300
021400*    PRICING RECAP AND SECTION-TOTAL WORK FIELDS -- RESET FOR EACH
021500*    PROJECT IN 3000-PROJ-TRAILER AFTER THE TRAILER LINES PRINT.
021600    01  WK-MONEY-WORK.
021700        05  WK-FRAME-QTY            PIC 9(06)   COMP VALUE ZERO.
021800        05  WK-LINE-PRICE           PIC 9(05)V99     VALUE ZERO.
021900        05  WK-LINE-EXT-PRICE       PIC 9(07)V99     VALUE ZERO.
022000        05  WK-LINE-MARGIN-PCT      PIC 999V9        VALUE ZERO.
022100        05  WK-MAT-COST             PIC S9(7)V99     VALUE ZERO.
022200        05  WK-MAT-PRICE            PIC S9(7)V99     VALUE ZERO.
022300*    UNSIGNED VIEW USED WHEN EDITING THE RECAP PRICE ONTO THE
022400*    REPORT LINE -- SAME CONVENTION AS BL-EXT-COST-U -- DWH
022500        05  WK-MAT-PRICE-U REDEFINES WK-MAT-PRICE
022600                                    PIC 9(07)V99.
022700        05  WK-INST-MAIN-COST       PIC S9(7)V99     VALUE ZERO.
022800        05  WK-INST-MAIN-PRICE      PIC S9(7)V99     VALUE ZERO.
022900        05  WK-INST-LIFT-COST       PIC S9(7)V99     VALUE ZERO.
023000        05  WK-INST-LIFT-PRICE      PIC S9(7)V99     VALUE ZERO.
023100        05  WK-INST-COST            PIC S9(7)V99     VALUE ZERO.
023200        05  WK-INST-PRICE           PIC S9(7)V99     VALUE ZERO.
023300        05  WK-FRT-RACK-COST        PIC S9(7)V99     VALUE ZERO.
023400        05  WK-FRT-RACK-PRICE       PIC S9(7)V99     VALUE ZERO.
023500        05  WK-FRT-ANCHOR-COST      PIC S9(7)V99     VALUE ZERO.
023600        05  WK-FRT-ANCHOR-PRICE     PIC S9(7)V99     VALUE ZERO.
023700        05  WK-FRT-DECK-COST        PIC S9(7)V99     VALUE ZERO.
023800        05  WK-FRT-DECK-PRICE       PIC S9(7)V99     VALUE ZERO.
023900        05  WK-FRT-COST             PIC S9(7)V99     VALUE ZERO.
024000        05  WK-FRT-PRICE            PIC S9(7)V99     VALUE ZERO.
024100        05  WK-SVC-PM-COST          PIC S9(7)V99     VALUE ZERO.
024200        05  WK-SVC-PM-PRICE         PIC S9(7)V99     VALUE ZERO.
024300        05  WK-SVC-TCO-COST         PIC S9(7)V99     VALUE ZERO.
024400        05  WK-SVC-TCO-PRICE        PIC S9(7)V99     VALUE ZERO.
024500        05  WK-SVC-HIPILE-COST      PIC S9(7)V99     VALUE ZERO.
024600        05  WK-SVC-HIPILE-PRICE     PIC S9(7)V99     VALUE ZERO.
024700        05  WK-SVC-PERMIT-COST      PIC S9(7)V99     VALUE ZERO.
024800        05  WK-SVC-PERMIT-PRICE     PIC S9(7)V99     VALUE ZERO.
024900        05  WK-SVC-ENGCALC-COST     PIC S9(7)V99     VALUE ZERO.
025000        05  WK-SVC-ENGCALC-PRICE    PIC S9(7)V99     VALUE ZERO.
025100        05  WK-SVC-DUMP-COST        PIC S9(7)V99     VALUE ZERO.
025200        05  WK-SVC-DUMP-PRICE       PIC S9(7)V99     VALUE ZERO.
025300        05  WK-SVC-COST             PIC S9(7)V99     VALUE ZERO.
025400        05  WK-SVC-PRICE            PIC S9(7)V99     VALUE ZERO.
025500        05  WK-PROJ-TOT-COST        PIC S9(9)V99     VALUE ZERO.
025600        05  WK-PROJ-TOT-PRICE       PIC S9(9)V99     VALUE ZERO.
025700*    UNSIGNED VIEW USED WHEN EDITING THE PROJECT GRAND TOTAL
025800*    ONTO THE TRAILER LINE -- DWH
025900        05  WK-PROJ-TOT-PRICE-U REDEFINES WK-PROJ-TOT-PRICE
026000                                    PIC 9(09)V99.
026100        05  WK-PROJ-PROFIT          PIC S9(9)V99     VALUE ZERO.
026200        05  WK-PROJ-MARGIN-PCT      PIC 999V9        VALUE ZERO.
026300        05  WK-PRICE-PER-PALLET     PIC 9(05)V99     VALUE ZERO.
026400        05  FILLER                  PIC X(01).
026500
026600*    RUN-LEVEL DOLLAR TOTALS -- RAKBOM01'S OWN RUN TRAILER ALREADY
026700*    COVERS THE RUN'S MATERIAL QUANTITIES (FRAMES/BEAMS/DECKS/
026800*    ANCHORS); THIS PROGRAM'S RUN TRAILER (4100-RUN-TRAILER) CARRIES
026900*    THE RUN-WIDE DOLLAR ROLLUP THAT ONLY EXISTS ONCE PRICING AND
027000*    MARGIN ARE APPLIED HERE -- DWH EST-151.
027100    01  WK-RUN-TOTALS.
027200        05  WK-RUN-PROJ-CTR         PIC 9(05)   COMP VALUE ZERO.
027300        05  WK-RUN-TOT-COST         PIC S9(9)V99     VALUE ZERO.
027400        05  WK-RUN-TOT-PRICE        PIC S9(9)V99     VALUE ZERO.
027500*    UNSIGNED VIEW USED WHEN EDITING THE RUN TRAILER DOLLAR
027600*    FIELDS -- DWH
027700        05  WK-RUN-TOT-PRICE-U REDEFINES WK-RUN-TOT-PRICE
027800                                    PIC 9(09)V99.
027900        05  WK-RUN-PROFIT           PIC S9(9)V99     VALUE ZERO.
028000        05  WK-RUN-MARGIN-PCT       PIC 999V9        VALUE ZERO.
028100        05  FILLER                  PIC X(01).
028200
028300       COPY WCOMCPY.
028400       COPY WPRICCPY.
028500       COPY WMKTCPY.
028600       COPY WSDCCPY.
028700
028800*    REPORT PRINT LINES -- WO- PREFIX, RAKCMP01-LOCAL.
028900    01  WO-PAGE-TITLE-1.
029000        05  FILLER              PIC X(08)   VALUE 'RAKCMP01'.
029100        05  FILLER              PIC X(44)   VALUE SPACES.
029200        05  FILLER              PIC X(30)   VALUE
029300            'COMPLIANCE AND PRICING RECAP'.
029400        05  FILLER              PIC X(16)   VALUE SPACES.
029500*    RUN DATE EDITED FROM WC-CURRENT-DATE-X IN WCOMCPY -- CCYY/MM/DD --
029600*    DWH
029700        05  FILLER              PIC X(10)   VALUE 'RUN DATE: '.
029800        05  WO-RUN-DATE-ED      PIC 9999/99/99.
029900        05  FILLER              PIC X(06)   VALUE 'PAGE: '.
030000        05  WO-PAGE-CTR-ED      PIC ZZZ9.
030100
030200    01  WO-PAGE-TITLE-2.
030300        05  FILLER              PIC X(10)   VALUE 'PROJECT: '.
030400        05  WO-PROJ-ID-ED       PIC X(08).
030500        05  FILLER              PIC X(02)   VALUE SPACES.
030600        05  WO-PROJ-NAME-ED     PIC X(30).
030700        05  FILLER              PIC X(82)   VALUE SPACES.
030800
030900    01  WO-RECAP-HEADING.
031000        05  FILLER              PIC X(02)   VALUE SPACES.
031100        05  FILLER              PIC X(20)   VALUE 'MATERIALS RECAP'.
031200        05  FILLER              PIC X(17)   VALUE 'UNIT'.
031300        05  FILLER              PIC X(10)   VALUE 'EXT'.
031400        05  FILLER              PIC X(10)   VALUE 'SELL'.
031500        05  FILLER              PIC X(12)   VALUE 'EXT'.
031600        05  FILLER              PIC X(08)   VALUE 'MARGIN'.
031700        05  FILLER              PIC X(53)   VALUE SPACES.
031800
031900    01  WO-RECAP-LINE.
032000        05  FILLER              PIC X(02)   VALUE SPACES.
032100        05  WO-RECAP-DESC       PIC X(30).
032200        05  WO-RECAP-QTY        PIC Z(5)9.
032300        05  FILLER              PIC X(02)   VALUE SPACES.
032400        05  WO-RECAP-COST       PIC $$$,$$9.99.
032500        05  FILLER              PIC X(02)   VALUE SPACES.
032600        05  WO-RECAP-EXT-COST   PIC $$$,$$9.99.
032700        05  FILLER              PIC X(02)   VALUE SPACES.
032800        05  WO-RECAP-PRICE      PIC $$$,$$9.99.
032900        05  FILLER              PIC X(02)   VALUE SPACES.
033000        05  WO-RECAP-EXT-PRICE  PIC $$,$$$,$$9.99.
033100        05  FILLER              PIC X(02)   VALUE SPACES.
033200        05  WO-RECAP-MARGIN     PIC ZZ9.9.
033300        05  FILLER              PIC X(01)   VALUE '%'.
033400        05  FILLER              PIC X(08)   VALUE SPACES.
033500
033600    01  WO-SECTION-LINE.
033700        05  FILLER              PIC X(04)   VALUE SPACES.
033800        05  WO-SEC-LABEL        PIC X(30).
033900        05  WO-SEC-COST         PIC $$$,$$9.99.
034000        05  FILLER              PIC X(02)   VALUE SPACES.
034100        05  WO-SEC-PRICE        PIC $$$,$$9.99.
034200        05  FILLER              PIC X(64)   VALUE SPACES.
034300
034400    01  WO-SUBTOTAL-LINE.
034500        05  FILLER              PIC X(02)   VALUE SPACES.
034600        05  FILLER              PIC X(10)   VALUE 'SUBTOTAL -'.
034700        05  WO-SUB-LABEL        PIC X(20).
034800        05  WO-SUB-COST         PIC $$$,$$9.99.
034900        05  FILLER              PIC X(02)   VALUE SPACES.
035000        05  WO-SUB-PRICE        PIC $$$,$$9.99.
035100        05  FILLER              PIC X(58)   VALUE SPACES.
035200
035300    01  WO-TRAILER-LINE.
035400        05  FILLER              PIC X(02)   VALUE SPACES.
035500        05  WO-TRL-LABEL        PIC X(28).
035600        05  WO-TRL-AMT          PIC $$,$$$,$$9.99.
035700        05  FILLER              PIC X(88)   VALUE SPACES.
035800
035900    01  WO-TRAILER-PCT-LINE.
036000        05  FILLER              PIC X(02)   VALUE SPACES.
036100        05  WO-TPCT-LABEL       PIC X(28).
036200        05  WO-TPCT-VALUE       PIC ZZ9.9.
036300        05  FILLER              PIC X(01)   VALUE '%'.
036400        05  FILLER              PIC X(99)   VALUE SPACES.
036500
036600    01  WO-COMPLY-HEADING.
036700        05  FILLER              PIC X(02)   VALUE SPACES.
036800        05  FILLER              PIC X(30)   VALUE
036900            'COMPLIANCE ASSESSMENT'.
037000        05  FILLER              PIC X(100)  VALUE SPACES.
037100
037200    01  WO-COMPLY-LINE.
037300        05  FILLER              PIC X(04)   VALUE SPACES.
037400        05  WO-CMP-LABEL        PIC X(24).
037500        05  WO-CMP-VALUE        PIC X(100).
037600        05  FILLER              PIC X(04)   VALUE SPACES.
037700
037800    01  WO-RUN-TRAILER-1.
037900        05  FILLER              PIC X(02)   VALUE SPACES.
038000        05  FILLER              PIC X(28)   VALUE
038100            'RUN GRAND TOTAL -- '.
038200        05  WO-RUN-PROJ-CTR     PIC ZZZ9.
038300        05  FILLER              PIC X(10)   VALUE ' PROJECTS'.
038400        05  FILLER              PIC X(84)   VALUE SPACES.
038500
038600    01  WO-RUN-TRAILER-2.
038700        05  FILLER              PIC X(04)   VALUE SPACES.
038800        05  FILLER              PIC X(14)   VALUE 'TOTAL COST'.
038900        05  WO-RUN-COST         PIC $$,$$$,$$9.99.
039000        05  FILLER              PIC X(04)   VALUE SPACES.
039100        05  FILLER              PIC X(14)   VALUE 'TOTAL PRICE'.
039200        05  WO-RUN-PRICE        PIC $$,$$$,$$9.99.
039300        05  FILLER              PIC X(50)   VALUE SPACES.
039400
039500    01  WO-RUN-TRAILER-3.
039600        05  FILLER              PIC X(04)   VALUE SPACES.
039700        05  FILLER              PIC X(14)   VALUE 'TOTAL PROFIT'.
039800        05  WO-RUN-PROFIT       PIC $$,$$$,$$9.99.
039900        05  FILLER              PIC X(04)   VALUE SPACES.
040000        05  FILLER              PIC X(16)   VALUE 'OVERALL MARGIN'.
040100        05  WO-RUN-MARGIN       PIC ZZ9.9.
040200        05  FILLER              PIC X(01)   VALUE '%'.
040300        05  FILLER              PIC X(65)   VALUE SPACES.
040400
040500    PROCEDURE DIVISION.
040600
040700    0000-RAKCMP01.
040800        PERFORM 1000-INIT.
040900        PERFORM 2000-MAINLINE
041000            UNTIL NO-MORE-PROJECTS.
041100        PERFORM 4000-CLOSING.
041200        STOP RUN.
041300
041400    1000-INIT.
041500        ACCEPT WC-CURRENT-DATE FROM DATE YYYYMMDD.
041600        OPEN INPUT  PROJECTS.
041700        OPEN INPUT  PRICES.
041800        OPEN INPUT  BOMDETL.
041900        OPEN EXTEND RPTFILE.
042000        PERFORM 8400-LOAD-PRICES
042100            UNTIL WB-PRICES-EOF.
042200        PERFORM 9000-READ-PROJECT.
042300        PERFORM 9100-READ-BOM.
042400
042500    2000-MAINLINE.
042600        PERFORM 2600-MATERIALS-RECAP.
042700        PERFORM 2300-FIRE-CODE THRU 2300-EXIT.
042800        PERFORM 2400-SEISMIC-REQS THRU 2400-EXIT.
042900        PERFORM 2500-MARKET-LOOKUP.
043000        PERFORM 2700-INSTALL-SECTION.
043100        PERFORM 2800-FREIGHT-SECTION.
043200        PERFORM 2900-SERVICES-SECTION.
043300        PERFORM 3000-PROJ-TRAILER.
043400        PERFORM 3100-COMPLIANCE-SECTION.
043500        PERFORM 9000-READ-PROJECT.
043600
043700*    FIRE-CODE -- HIGH-PILE, FLUE, SPRINKLER, PERMIT, CLEARANCE,
043800*    USED-VS-NEW AND JURISDICTION ASSESSMENTS FOR THE CURRENT
043900*    PROJECT.  JURISDICTION RUNS AHEAD OF PERMITS SINCE THE CBC
044000*    PERMIT-WEEK BUMP NEEDS THE CODE BASIS ALREADY SET -- DWH.
044100    2300-FIRE-CODE.
044200        PERFORM 2310-HIGH-PILE.
044300        PERFORM 2320-FLUES.
044400        PERFORM 2330-SPRINKLERS.
044500        PERFORM 2370-JURISDICTION.
044600        PERFORM 2340-PERMITS.
044700        PERFORM 2350-CLEARANCE.
044800        PERFORM 2360-USED-VS-NEW.
044900    2300-EXIT.
045000        EXIT.
045100
045200    2310-HIGH-PILE.
045300        IF PR-COMM-CLASS-HH
045400            MOVE 6   TO WF-HIGH-PILE-THRESH-FT
045500            MOVE 200 TO WF-AREA-THRESH-FT
045600        ELSE
045700            MOVE 12  TO WF-HIGH-PILE-THRESH-FT
045800            MOVE 500 TO WF-AREA-THRESH-FT
045900        END-IF.
046000        MOVE 'N' TO WF-HIGH-PILE-FLAG.
046100        IF PR-STORAGE-HEIGHT-FT > WF-HIGH-PILE-THRESH-FT
046200            MOVE 'Y' TO WF-HIGH-PILE-FLAG
046300        END-IF.
046400        MOVE 'N' TO WF-AREA-NOTE-FLAG.
046500        MOVE 'N' TO WF-FD-AISLE-FLAG.
046600        MOVE ZERO TO WF-FD-AISLE-MIN-FT.
046700        MOVE ZERO TO WF-MAX-STG-AREA-SQFT.
046800        MOVE ZERO TO WF-MIN-AISLE-WIDTH-FT.
046900        MOVE 'N' TO WF-BAFFLE-FLAG.
047000        IF WF-IS-HIGH-PILE
047100            IF PR-STORAGE-AREA-SQFT > WF-AREA-THRESH-FT
047200                MOVE 'Y' TO WF-AREA-NOTE-FLAG
047300            END-IF
047400            IF PR-STORAGE-AREA-SQFT > 12000
047500                MOVE 'Y' TO WF-FD-AISLE-FLAG
047600                MOVE 8   TO WF-FD-AISLE-MIN-FT
047700            END-IF
047800            IF PR-COMM-CLASS-HH
047900                MOVE 2500 TO WF-MAX-STG-AREA-SQFT
048000            END-IF
048100            IF PR-STORAGE-HEIGHT-FT > 20
048200                MOVE 8 TO WF-MIN-AISLE-WIDTH-FT
048300            ELSE
048400                MOVE 4 TO WF-MIN-AISLE-WIDTH-FT
048500            END-IF
048600            IF PR-STORAGE-HEIGHT-FT > 15
048700                IF PR-COMM-CLASS-3 OR PR-COMM-CLASS-4
048800                                   OR PR-COMM-CLASS-HH
048900                    MOVE 'Y' TO WF-BAFFLE-FLAG
049000                END-IF
049100            END-IF
049200        END-IF.
049300
049400    2320-FLUES.
049500        MOVE 3 TO WF-FLUE-TRANSVERSE-IN.
049600        MOVE ZERO TO WF-FLUE-LONGITUD-IN.
049700        IF WF-IS-HIGH-PILE
049800            IF PR-STORAGE-HEIGHT-FT > 20
049900                MOVE 6 TO WF-FLUE-LONGITUD-IN
050000            ELSE
050100                IF PR-COMM-CLASS-1 OR PR-COMM-CLASS-2
050200                    MOVE 3 TO WF-FLUE-LONGITUD-IN
050300                ELSE
050400                    MOVE 6 TO WF-FLUE-LONGITUD-IN
050500                END-IF
050600            END-IF
050700        END-IF.
050800
050900*    SPRINKLER TIERS PER THE ENGINEERING HANDOUT -- THE HANDOUT
051000*    NEVER ADDRESSES CLASS IV/HH AT 25 FT OR UNDER, SO THOSE
051100*    COMMODITIES FALL THROUGH TO THE SAME ESFR-PLUS-IN-RACK SPEC
051200*    AS THE NEXT HEIGHT BAND UNTIL ENGINEERING ISSUES A REVISION --
051300*    SEE ALSO 2350-CLEARANCE -- DWH.
051400    2330-SPRINKLERS.
051500        MOVE SPACES TO WF-SPKLR-TYPE.
051600        MOVE ZERO TO WF-SPKLR-K-FACTOR WF-SPKLR-TEMP-F
051700                     WF-SPKLR-PRESSURE-PSI.
051800        MOVE 'N' TO WF-SPKLR-INRACK-FLAG.
051900        IF WF-IS-HIGH-PILE
052000            IF PR-STORAGE-HEIGHT-FT NOT > 25
052100                    AND (PR-COMM-CLASS-1 OR PR-COMM-CLASS-2
052200                                         OR PR-COMM-CLASS-3)
052300                MOVE 'ESFR'        TO WF-SPKLR-TYPE
052400                MOVE 25.2          TO WF-SPKLR-K-FACTOR
052500                MOVE 165           TO WF-SPKLR-TEMP-F
052600                MOVE 25            TO WF-SPKLR-PRESSURE-PSI
052700            ELSE
052800                IF PR-STORAGE-HEIGHT-FT NOT > 30
052900                    IF PR-COMM-CLASS-1 OR PR-COMM-CLASS-2
053000                        MOVE 'ESFR'     TO WF-SPKLR-TYPE
053100                        MOVE 28.0       TO WF-SPKLR-K-FACTOR
053200                        MOVE 165        TO WF-SPKLR-TEMP-F
053300                        MOVE 40         TO WF-SPKLR-PRESSURE-PSI
053400                    ELSE
053500                        MOVE 'ESFR+INRK' TO WF-SPKLR-TYPE
053600                        MOVE 25.2        TO WF-SPKLR-K-FACTOR
053700                        MOVE 25          TO WF-SPKLR-PRESSURE-PSI
053800                        MOVE 'Y'         TO WF-SPKLR-INRACK-FLAG
053900                    END-IF
054000                ELSE
054100                    MOVE 'ESFR+INRK' TO WF-SPKLR-TYPE
054200                    MOVE 8.0         TO WF-SPKLR-K-FACTOR
054300                    MOVE 'Y'         TO WF-SPKLR-INRACK-FLAG
054400                END-IF
054500            END-IF
054600        END-IF.
054700
054800*    PERMITS -- BUILDING PERMIT IS ALWAYS REQUIRED; THE REST LAYER
054900*    ON TOP BASED ON SDC, HIGH-PILE STATUS, SPRINKLER MODIFICATION
055000*    AND JURISDICTION.  SPRINKLER-MODIFICATION IS CARRIED AS 'N'
055100*    SINCE THE PROJECT MASTER HAS NO SUCH INDICATOR IN THIS
055200*    RELEASE -- SALES CONFIRMS IT BY PHONE WHEN IT APPLIES -- DWH.
055300    2340-PERMITS.
055400        MOVE 'Y' TO WF-BLDG-PERMIT-FLAG.
055500        MOVE 'N' TO WF-SPKLR-MOD-FLAG.
055600        MOVE 2 TO WF-PERMIT-WEEKS.
055700        MOVE 'N' TO WF-STRUCT-ENG-FLAG WF-PRELIM-ENG-FLAG
055800                    WF-SEISMIC-ANLYS-FLAG WF-ANCHOR-INSP-FLAG.
055900        IF PR-SDC = 'C' OR 'D' OR 'E' OR 'F'
056000            MOVE 'Y' TO WF-STRUCT-ENG-FLAG WF-PRELIM-ENG-FLAG
056100                        WF-SEISMIC-ANLYS-FLAG WF-ANCHOR-INSP-FLAG
056200        END-IF.
056300        IF PR-SDC = 'D' OR 'E' OR 'F'
056400            MOVE 4 TO WF-PERMIT-WEEKS
056500        END-IF.
056600        MOVE 'N' TO WF-FIRE-PERMIT-FLAG WF-HIPILE-PERMIT-FLAG
056700                    WF-FIRE-PLAN-FLAG.
056800        IF WF-IS-HIGH-PILE
056900            MOVE 'Y' TO WF-FIRE-PERMIT-FLAG WF-HIPILE-PERMIT-FLAG
057000                        WF-FIRE-PLAN-FLAG
057100        END-IF.
057200        IF WF-SPKLR-MOD-FLAG = 'Y' AND WF-PERMIT-WEEKS < 4
057300            MOVE 4 TO WF-PERMIT-WEEKS
057400        END-IF.
057500        MOVE 'N' TO WF-SLAB-ANLYS-FLAG.
057600        IF PR-STORAGE-HEIGHT-FT > 20
057700                OR PR-SDC = 'D' OR PR-SDC = 'E' OR PR-SDC = 'F'
057800            MOVE 'Y' TO WF-SLAB-ANLYS-FLAG
057900        END-IF.
058000        IF WF-JURIS-SHORT = 'CBC'
058100            IF WF-PERMIT-WEEKS < 4
058200                MOVE 4 TO WF-PERMIT-WEEKS
058300            END-IF
058400            IF PR-STORAGE-AREA-SQFT > 50000
058500                MOVE 6 TO WF-PERMIT-WEEKS
058600            END-IF
058700        END-IF.
058800
058900*    SPRINKLER CLEARANCE -- RUNS REGARDLESS OF HIGH-PILE STATUS;
059000*    A NON-HIGH-PILE JOB STILL CARRIES A STANDARD SPRINKLER SYSTEM
059100*    AND CLEARANCE REQUIREMENT -- RLH.
059200    2350-CLEARANCE.
059300        IF WF-SPKLR-TYPE = 'ESFR'
059400            MOVE 'ESFR'    TO WF-CLEARANCE-TYPE
059500            MOVE 36 TO WF-CLEARANCE-MIN-IN
059600            MOVE 36 TO WF-CLEARANCE-REC-IN
059700        ELSE
059800            MOVE 'STANDARD' TO WF-CLEARANCE-TYPE
059900            MOVE 18 TO WF-CLEARANCE-MIN-IN
060000            MOVE 24 TO WF-CLEARANCE-REC-IN
060100        END-IF.
060200        COMPUTE WF-MAX-HEIGHT-IN =
060300            (PR-STORAGE-HEIGHT-FT * 12) - WF-CLEARANCE-REC-IN.
060400
060500*    USED-VS-NEW RACK RECOMMENDATION -- WK-FRAME-QTY IS SET BY
060600*    2600-MATERIALS-RECAP, WHICH RUNS BEFORE FIRE-CODE IN THE
060700*    MAINLINE SO THE SOURCING-RISK NOTE HAS A REAL FRAME COUNT
060800*    TO WORK FROM -- SEE 2000-MAINLINE -- DWH.
060900    2360-USED-VS-NEW.
061000        MOVE .300 TO WF-UN-SAVINGS-PCT.
061100        MOVE 8 TO WF-UN-NEW-LEAD-WKS.
061200        MOVE 2 TO WF-UN-USED-LEAD-WKS.
061300        IF PR-SDC = 'D' OR 'E' OR 'F'
061400            MOVE 'NEW   ' TO WF-UN-RECOMMEND
061500            MOVE ZERO TO WF-UN-SAVINGS-PCT
061600        ELSE
061700            MOVE 'EITHER' TO WF-UN-RECOMMEND
061800        END-IF.
061900        IF PR-STRUCTURAL
062000            COMPUTE WF-UN-SAVINGS-PCT ROUNDED =
062100                WF-UN-SAVINGS-PCT * .8
062200        END-IF.
062300        MOVE 'N' TO WF-UN-SOURCING-NOTE.
062400        IF WK-FRAME-QTY > 500
062500            MOVE 'Y' TO WF-UN-SOURCING-NOTE
062600        END-IF.
062700        IF PR-FRAME-HEIGHT-IN > 240
062800            MOVE 3 TO WF-UN-USED-LEAD-WKS
062900        END-IF.
063000
063100    2370-JURISDICTION.
063200        IF PR-STATE-CA
063300            MOVE 'CBC'      TO WF-JURIS-SHORT
063400            MOVE 'CBC 2022' TO WF-JURIS-CODE
063500            MOVE 'CFC 2022' TO WF-JURIS-FIRE-CODE
063600            MOVE 'Y'        TO WF-CBC-NOTE-FLAG
063700        ELSE
063800            MOVE 'IBC'      TO WF-JURIS-SHORT
063900            MOVE 'IBC 2021' TO WF-JURIS-CODE
064000            MOVE 'IFC 2021' TO WF-JURIS-FIRE-CODE
064100            MOVE 'N'        TO WF-CBC-NOTE-FLAG
064200        END-IF.
064300
064400*    SEISMIC-REQS -- VALIDATES THE PROJECT'S SDC AND LOOKS UP ITS
064500*    ANCHOR AND ENGINEERING REQUIREMENTS FROM THE WS-SDC-TABLE.
064600*    AN INVALID SDC SKIPS THE TABLE LOOKUP ENTIRELY -- THE
064700*    COMPLIANCE SECTION PRINTS THE ERROR FLAG INSTEAD.
064800    2400-SEISMIC-REQS.
064900        MOVE 'N' TO WD-SDC-ERROR-FLAG.
065000        MOVE ZERO TO WD-ANCHORS-PER-BP WD-ANCHORS-PER-FRAME
065100                     WD-EMBED-IN.
065200        MOVE SPACES TO WD-ANCHOR-TYPE WD-ANCHOR-SIZE WD-BRACING.
065300        MOVE 'N' TO WD-ROWSPACER-FLAG WD-ENGINEERING-FLAG.
065400        IF NOT PR-SDC-VALID
065500            MOVE 'Y' TO WD-SDC-ERROR-FLAG
065600            GO TO 2400-EXIT
065700        END-IF.
065800        PERFORM 2410-SDC-SEARCH
065900            VARYING WS-SDC-IDX FROM 1 BY 1
066000                UNTIL WS-SDC-IDX > 6.
066100        COMPUTE WD-ANCHORS-PER-FRAME = WD-ANCHORS-PER-BP * 2.
066200        MOVE WF-JURIS-SHORT TO WD-CODE-BASIS.
066300    2400-EXIT.
066400        EXIT.
066500
066600    2410-SDC-SEARCH.
066700        IF WS-SDC-LETTER (WS-SDC-IDX) = PR-SDC
066800            MOVE WS-SDC-ANCHORS-PER-BP (WS-SDC-IDX)
066900                                        TO WD-ANCHORS-PER-BP
067000            MOVE WS-SDC-ANCHOR-TYPE (WS-SDC-IDX)
067100                                        TO WD-ANCHOR-TYPE
067200            MOVE WS-SDC-ANCHOR-SIZE (WS-SDC-IDX)
067300                                        TO WD-ANCHOR-SIZE
067400            MOVE WS-SDC-EMBED-IN (WS-SDC-IDX)
067500                                        TO WD-EMBED-IN
067600            MOVE WS-SDC-BRACING (WS-SDC-IDX)
067700                                        TO WD-BRACING
067800            MOVE WS-SDC-ROWSPACER-FLAG (WS-SDC-IDX)
067900                                        TO WD-ROWSPACER-FLAG
068000            MOVE WS-SDC-ENGINEERING-FLAG (WS-SDC-IDX)
068100                                        TO WD-ENGINEERING-FLAG
068200        END-IF.
068300
068400*    MARKETS -- NEAREST QUOTED MARKET WITHIN THE PROJECT'S STATE, BY
068500*    THE ENGINEERING SPEC'S SQUARED-DEGREE DISTANCE FORMULA.  THE
068600*    PROJECT MASTER CARRIES NO LATITUDE/LONGITUDE OF ITS OWN IN THIS
068700*    RELEASE, SO DISTANCE IS MEASURED FROM THE HOME BRANCH REFERENCE
068800*    POINT IN WK-MARKET-DISTANCE RATHER THAN FROM THE PROJECT SITE --
068900*    THIS STILL PICKS OUT THE CLOSEST OF SEVERAL SAME-STATE MARKETS
069000*    INSTEAD OF JUST THE FIRST ONE ON THE LIST.  THE KEYED-LOOKUP HALF
069100*    OF THE MARKETS RULE (LOOK UP BY WM-KEY DIRECTLY) IS NOT CARRIED
069200*    HERE -- PROJECT HAS NO MARKET-KEY FIELD TO DRIVE IT IN THIS
069300*    RELEASE -- EST-167 -- DWH.
069400    2500-MARKET-LOOKUP.
069500        MOVE 'N' TO WK-MKT-FOUND-FLAG.
069600        MOVE SPACES TO WK-MKT-NAME.
069700        MOVE SPACES TO WK-MKT-CODE.
069800        MOVE 99999.9999 TO WK-MKT-BEST-DIST-SQ.
069900        PERFORM 2510-MARKET-SEARCH
070000            VARYING WM-MARKET-IDX FROM 1 BY 1
070100                UNTIL WM-MARKET-IDX > 22.
070200
070300    2510-MARKET-SEARCH.
070400        IF WM-STATE (WM-MARKET-IDX) = PR-STATE
070500            COMPUTE WK-MKT-LAT-DIFF =
070600                WK-HQ-LAT-DEG-N - WM-LAT-DEG-N (WM-MARKET-IDX)
070700            COMPUTE WK-MKT-LON-DIFF =
070800                WK-HQ-LON-DEG-W - WM-LON-DEG-W (WM-MARKET-IDX)
070900            COMPUTE WK-MKT-DIST-SQ =
071000                (WK-MKT-LAT-DIFF * WK-MKT-LAT-DIFF) +
071100                (WK-MKT-LON-DIFF * WK-MKT-LON-DIFF)
071200            IF WK-MKT-DIST-SQ < WK-MKT-BEST-DIST-SQ
071300                MOVE WK-MKT-DIST-SQ TO WK-MKT-BEST-DIST-SQ
071400                MOVE 'Y' TO WK-MKT-FOUND-FLAG
071500                MOVE WM-NAME (WM-MARKET-IDX) TO WK-MKT-NAME
071600                MOVE WM-CODE (WM-MARKET-IDX) TO WK-MKT-CODE
071700            END-IF
071800        END-IF.
071900
072000*    MATERIALS RECAP -- RE-READS THE BOMDETL LINES RAKBOM01 WROTE
072100*    FOR THIS PROJECT, APPLIES THE STANDARD SELL MARGIN TO EACH
072200*    LINE, AND ACCUMULATES THE MATERIALS SECTION TOTALS.  THE
072300*    BOMDETL FILE IS WRITTEN IN PROJECT ORDER BY RAKBOM01 SO A
072400*    SIMPLE PROJ-ID COMPARE IS ENOUGH TO KNOW WHEN ONE PROJECT'S
072500*    LINES ARE EXHAUSTED -- RLH.
072600    2600-MATERIALS-RECAP.
072700        MOVE ZERO TO WK-MAT-COST WK-MAT-PRICE WK-FRAME-QTY.
072800        PERFORM 9900-HEADING.
072900        WRITE PRTLINE FROM WO-RECAP-HEADING
073000            AFTER ADVANCING 2 LINES.
073100        PERFORM 2610-RECAP-LINE
073200            UNTIL WB-BOMDETL-EOF
073300                OR BL-PROJ-ID NOT = PR-PROJ-ID.
073400        MOVE 'MATERIALS' TO WO-SUB-LABEL.
073500        MOVE WK-MAT-COST  TO WO-SUB-COST.
073600        MOVE WK-MAT-PRICE-U TO WO-SUB-PRICE.
073700        WRITE PRTLINE FROM WO-SUBTOTAL-LINE
073800            AFTER ADVANCING 2 LINES.
073900
074000    2610-RECAP-LINE.
074100        IF BL-CATEGORY = 'FRAMES          '
074200            MOVE BL-QTY TO WK-FRAME-QTY
074300        END-IF.
074400        COMPUTE WK-LINE-PRICE ROUNDED =
074500            BL-UNIT-COST / (1 - WC-STD-MARGIN-PCT).
074600        COMPUTE WK-LINE-EXT-PRICE ROUNDED =
074700            BL-QTY * WK-LINE-PRICE.
074800        IF WK-LINE-EXT-PRICE = ZERO
074900            MOVE ZERO TO WK-LINE-MARGIN-PCT
075000        ELSE
075100            COMPUTE WK-LINE-MARGIN-PCT ROUNDED =
075200                (WK-LINE-EXT-PRICE - BL-EXT-COST-U)
075300                    / WK-LINE-EXT-PRICE * 100
075400        END-IF.
075500        MOVE BL-DESCRIPTION      TO WO-RECAP-DESC.
075600        MOVE BL-QTY              TO WO-RECAP-QTY.
075700        MOVE BL-UNIT-COST      TO WO-RECAP-COST.
075800        MOVE BL-EXT-COST-U       TO WO-RECAP-EXT-COST.
075900        MOVE WK-LINE-PRICE       TO WO-RECAP-PRICE.
076000        MOVE WK-LINE-EXT-PRICE   TO WO-RECAP-EXT-PRICE.
076100        MOVE WK-LINE-MARGIN-PCT  TO WO-RECAP-MARGIN.
076200        WRITE PRTLINE FROM WO-RECAP-LINE
076300            AFTER ADVANCING 1 LINE
076400                AT EOP
076500                    PERFORM 9900-HEADING.
076600        ADD BL-EXT-COST-U     TO WK-MAT-COST.
076700        ADD WK-LINE-EXT-PRICE TO WK-MAT-PRICE.
076800        PERFORM 9100-READ-BOM.
076900
077000*    INSTALL SECTION -- MAIN SCOPE AND LIFT RENTAL, EACH A SHOP-
077100*    STANDARD PERCENT OF THE MATERIALS COST (SEE WCOMCPY).
077200    2700-INSTALL-SECTION.
077300        COMPUTE WK-INST-MAIN-COST ROUNDED =
077400            WK-MAT-COST * WC-INSTALL-MAIN-PCT.
077500        COMPUTE WK-INST-MAIN-PRICE ROUNDED =
077600            WK-INST-MAIN-COST / (1 - WC-STD-MARGIN-PCT).
077700        COMPUTE WK-INST-LIFT-COST ROUNDED =
077800            WK-MAT-COST * WC-INSTALL-LIFT-PCT.
077900        COMPUTE WK-INST-LIFT-PRICE ROUNDED =
078000            WK-INST-LIFT-COST / (1 - WC-STD-MARGIN-PCT).
078100        ADD WK-INST-MAIN-COST  WK-INST-LIFT-COST
078200                                        GIVING WK-INST-COST.
078300        ADD WK-INST-MAIN-PRICE WK-INST-LIFT-PRICE
078400                                        GIVING WK-INST-PRICE.
078500        MOVE 'INSTALL - MAIN SCOPE'   TO WO-SEC-LABEL.
078600        MOVE WK-INST-MAIN-COST        TO WO-SEC-COST.
078700        MOVE WK-INST-MAIN-PRICE       TO WO-SEC-PRICE.
078800        WRITE PRTLINE FROM WO-SECTION-LINE
078900            AFTER ADVANCING 2 LINES.
079000        MOVE 'INSTALL - LIFT RENTAL'  TO WO-SEC-LABEL.
079100        MOVE WK-INST-LIFT-COST        TO WO-SEC-COST.
079200        MOVE WK-INST-LIFT-PRICE       TO WO-SEC-PRICE.
079300        WRITE PRTLINE FROM WO-SECTION-LINE
079400            AFTER ADVANCING 1 LINE.
079500        MOVE 'INSTALL'                TO WO-SUB-LABEL.
079600        MOVE WK-INST-COST             TO WO-SUB-COST.
079700        MOVE WK-INST-PRICE            TO WO-SUB-PRICE.
079800        WRITE PRTLINE FROM WO-SUBTOTAL-LINE
079900            AFTER ADVANCING 2 LINES.
080000
080100*    FREIGHT SECTION -- RACK MANUFACTURER, ANCHOR VENDOR, AND DECK
080200*    VENDOR FREIGHT, EACH A SHOP-STANDARD PERCENT OF THE MATERIALS
080300*    COST UNTIL THE ESTIMATING FORM CARRIES ACTUAL FREIGHT QUOTES.
080400    2800-FREIGHT-SECTION.
080500        COMPUTE WK-FRT-RACK-COST ROUNDED =
080600            WK-MAT-COST * WC-FREIGHT-RACK-PCT.
080700        COMPUTE WK-FRT-RACK-PRICE ROUNDED =
080800            WK-FRT-RACK-COST / (1 - WC-STD-MARGIN-PCT).
080900        COMPUTE WK-FRT-ANCHOR-COST ROUNDED =
081000            WK-MAT-COST * WC-FREIGHT-ANCHOR-PCT.
081100        COMPUTE WK-FRT-ANCHOR-PRICE ROUNDED =
081200            WK-FRT-ANCHOR-COST / (1 - WC-STD-MARGIN-PCT).
081300        COMPUTE WK-FRT-DECK-COST ROUNDED =
081400            WK-MAT-COST * WC-FREIGHT-DECK-PCT.
081500        COMPUTE WK-FRT-DECK-PRICE ROUNDED =
081600            WK-FRT-DECK-COST / (1 - WC-STD-MARGIN-PCT).
081700        ADD WK-FRT-RACK-COST WK-FRT-ANCHOR-COST WK-FRT-DECK-COST
081800                                        GIVING WK-FRT-COST.
081900        ADD WK-FRT-RACK-PRICE WK-FRT-ANCHOR-PRICE WK-FRT-DECK-PRICE
082000                                        GIVING WK-FRT-PRICE.
082100        MOVE 'FREIGHT - RACK MFR'      TO WO-SEC-LABEL.
082200        MOVE WK-FRT-RACK-COST          TO WO-SEC-COST.
082300        MOVE WK-FRT-RACK-PRICE         TO WO-SEC-PRICE.
082400        WRITE PRTLINE FROM WO-SECTION-LINE
082500            AFTER ADVANCING 2 LINES.
082600        MOVE 'FREIGHT - ANCHOR VENDOR'  TO WO-SEC-LABEL.
082700        MOVE WK-FRT-ANCHOR-COST         TO WO-SEC-COST.
082800        MOVE WK-FRT-ANCHOR-PRICE        TO WO-SEC-PRICE.
082900        WRITE PRTLINE FROM WO-SECTION-LINE
083000            AFTER ADVANCING 1 LINE.
083100        MOVE 'FREIGHT - DECK VENDOR'    TO WO-SEC-LABEL.
083200        MOVE WK-FRT-DECK-COST           TO WO-SEC-COST.
083300        MOVE WK-FRT-DECK-PRICE          TO WO-SEC-PRICE.
083400        WRITE PRTLINE FROM WO-SECTION-LINE
083500            AFTER ADVANCING 1 LINE.
083600        MOVE 'FREIGHT'                  TO WO-SUB-LABEL.
083700        MOVE WK-FRT-COST                TO WO-SUB-COST.
083800        MOVE WK-FRT-PRICE               TO WO-SUB-PRICE.
083900        WRITE PRTLINE FROM WO-SUBTOTAL-LINE
084000            AFTER ADVANCING 2 LINES.
084100
084200*    SERVICES SECTION -- PROJECT MANAGEMENT IS A PERCENT OF
084300*    MATERIALS; TCO AND DUMPSTERS ARE FLAT SHOP FEES BILLED ON
084400*    EVERY JOB; HIGH-PILE AND ENGINEERING CALCULATIONS AND PERMIT
084500*    SERVICES ONLY BILL WHEN THE COMPLIANCE ASSESSMENT CALLS FOR
084600*    THEM.
084700    2900-SERVICES-SECTION.
084800        COMPUTE WK-SVC-PM-COST ROUNDED =
084900            WK-MAT-COST * WC-SVC-PM-PCT.
085000        COMPUTE WK-SVC-PM-PRICE ROUNDED =
085100            WK-SVC-PM-COST / (1 - WC-STD-MARGIN-PCT).
085200        MOVE WC-SVC-TCO-FLAT TO WK-SVC-TCO-COST.
085300        COMPUTE WK-SVC-TCO-PRICE ROUNDED =
085400            WK-SVC-TCO-COST / (1 - WC-STD-MARGIN-PCT).
085500        MOVE ZERO TO WK-SVC-HIPILE-COST WK-SVC-HIPILE-PRICE.
085600        IF WF-IS-HIGH-PILE
085700            MOVE WC-SVC-HIPILE-FLAT TO WK-SVC-HIPILE-COST
085800            COMPUTE WK-SVC-HIPILE-PRICE ROUNDED =
085900                WK-SVC-HIPILE-COST / (1 - WC-STD-MARGIN-PCT)
086000        END-IF.
086100        COMPUTE WK-SVC-PERMIT-COST ROUNDED =
086200            WC-SVC-PERMIT-PER-WK * WF-PERMIT-WEEKS.
086300        COMPUTE WK-SVC-PERMIT-PRICE ROUNDED =
086400            WK-SVC-PERMIT-COST / (1 - WC-STD-MARGIN-PCT).
086500        MOVE ZERO TO WK-SVC-ENGCALC-COST WK-SVC-ENGCALC-PRICE.
086600        IF WF-STRUCT-ENG-FLAG = 'Y'
086700            MOVE WC-SVC-ENGCALC-FLAT TO WK-SVC-ENGCALC-COST
086800            COMPUTE WK-SVC-ENGCALC-PRICE ROUNDED =
086900                WK-SVC-ENGCALC-COST / (1 - WC-STD-MARGIN-PCT)
087000        END-IF.
087100        MOVE WC-SVC-DUMPSTER-FLAT TO WK-SVC-DUMP-COST.
087200        COMPUTE WK-SVC-DUMP-PRICE ROUNDED =
087300            WK-SVC-DUMP-COST / (1 - WC-STD-MARGIN-PCT).
087400        ADD WK-SVC-PM-COST WK-SVC-TCO-COST WK-SVC-HIPILE-COST
087500            WK-SVC-PERMIT-COST WK-SVC-ENGCALC-COST WK-SVC-DUMP-COST
087600                                        GIVING WK-SVC-COST.
087700        ADD WK-SVC-PM-PRICE WK-SVC-TCO-PRICE WK-SVC-HIPILE-PRICE
087800            WK-SVC-PERMIT-PRICE WK-SVC-ENGCALC-PRICE WK-SVC-DUMP-PRICE
087900                                        GIVING WK-SVC-PRICE.
088000        MOVE 'SERVICES - PROJ MGMT'      TO WO-SEC-LABEL.
088100        MOVE WK-SVC-PM-COST              TO WO-SEC-COST.
088200        MOVE WK-SVC-PM-PRICE             TO WO-SEC-PRICE.
088300        WRITE PRTLINE FROM WO-SECTION-LINE
088400            AFTER ADVANCING 2 LINES.
088500        MOVE 'SERVICES - TCO'            TO WO-SEC-LABEL.
088600        MOVE WK-SVC-TCO-COST             TO WO-SEC-COST.
088700        MOVE WK-SVC-TCO-PRICE            TO WO-SEC-PRICE.
088800        WRITE PRTLINE FROM WO-SECTION-LINE
088900            AFTER ADVANCING 1 LINE.
089000        IF WF-IS-HIGH-PILE
089100            MOVE 'SERVICES - HIGH PILE'  TO WO-SEC-LABEL
089200            MOVE WK-SVC-HIPILE-COST      TO WO-SEC-COST
089300            MOVE WK-SVC-HIPILE-PRICE     TO WO-SEC-PRICE
089400            WRITE PRTLINE FROM WO-SECTION-LINE
089500                AFTER ADVANCING 1 LINE
089600        END-IF.
089700        MOVE 'SERVICES - PERMIT SVCS'    TO WO-SEC-LABEL.
089800        MOVE WK-SVC-PERMIT-COST          TO WO-SEC-COST.
089900        MOVE WK-SVC-PERMIT-PRICE         TO WO-SEC-PRICE.
090000        WRITE PRTLINE FROM WO-SECTION-LINE
090100            AFTER ADVANCING 1 LINE.
090200        IF WF-STRUCT-ENG-FLAG = 'Y'
090300            MOVE 'SERVICES - ENG CALCS'  TO WO-SEC-LABEL
090400            MOVE WK-SVC-ENGCALC-COST     TO WO-SEC-COST
090500            MOVE WK-SVC-ENGCALC-PRICE    TO WO-SEC-PRICE
090600            WRITE PRTLINE FROM WO-SECTION-LINE
090700                AFTER ADVANCING 1 LINE
090800        END-IF.
090900        MOVE 'SERVICES - DUMPSTERS'      TO WO-SEC-LABEL.
091000        MOVE WK-SVC-DUMP-COST            TO WO-SEC-COST.
091100        MOVE WK-SVC-DUMP-PRICE           TO WO-SEC-PRICE.
091200        WRITE PRTLINE FROM WO-SECTION-LINE
091300            AFTER ADVANCING 1 LINE.
091400        MOVE 'SERVICES'                  TO WO-SUB-LABEL.
091500        MOVE WK-SVC-COST                 TO WO-SUB-COST.
091600        MOVE WK-SVC-PRICE                TO WO-SUB-PRICE.
091700        WRITE PRTLINE FROM WO-SUBTOTAL-LINE
091800            AFTER ADVANCING 2 LINES.
091900
092000*    PROJECT TRAILER -- GRAND TOTAL, PROFIT, OVERALL MARGIN AND
092100*    PRICE PER PALLET POSITION, THEN ROLL THE PROJECT INTO THE RUN
092200*    TOTALS AND RESET THE PER-PROJECT WORK FIELDS.
092300    3000-PROJ-TRAILER.
092400        ADD WK-MAT-COST WK-INST-COST WK-FRT-COST WK-SVC-COST
092500                                        GIVING WK-PROJ-TOT-COST.
092600        ADD WK-MAT-PRICE WK-INST-PRICE WK-FRT-PRICE WK-SVC-PRICE
092700                                        GIVING WK-PROJ-TOT-PRICE.
092800        COMPUTE WK-PROJ-PROFIT =
092900            WK-PROJ-TOT-PRICE - WK-PROJ-TOT-COST.
093000        IF WK-PROJ-TOT-PRICE = ZERO
093100            MOVE ZERO TO WK-PROJ-MARGIN-PCT
093200        ELSE
093300            COMPUTE WK-PROJ-MARGIN-PCT ROUNDED =
093400                WK-PROJ-PROFIT / WK-PROJ-TOT-PRICE * 100
093500        END-IF.
093600        IF PR-PALLET-POSITIONS = ZERO
093700            MOVE ZERO TO WK-PRICE-PER-PALLET
093800        ELSE
093900            COMPUTE WK-PRICE-PER-PALLET ROUNDED =
094000                WK-PROJ-TOT-PRICE / PR-PALLET-POSITIONS
094100        END-IF.
094200        MOVE 'PROJECT GRAND TOTAL - COST'  TO WO-TRL-LABEL.
094300        MOVE WK-PROJ-TOT-COST              TO WO-TRL-AMT.
094400        WRITE PRTLINE FROM WO-TRAILER-LINE
094500            AFTER ADVANCING 2 LINES.
094600        MOVE 'PROJECT GRAND TOTAL - PRICE' TO WO-TRL-LABEL.
094700        MOVE WK-PROJ-TOT-PRICE-U           TO WO-TRL-AMT.
094800        WRITE PRTLINE FROM WO-TRAILER-LINE
094900            AFTER ADVANCING 1 LINE.
095000        MOVE 'PROJECT PROFIT'              TO WO-TRL-LABEL.
095100        MOVE WK-PROJ-PROFIT                TO WO-TRL-AMT.
095200        WRITE PRTLINE FROM WO-TRAILER-LINE
095300            AFTER ADVANCING 1 LINE.
095400        MOVE 'OVERALL MARGIN PCT'          TO WO-TPCT-LABEL.
095500        MOVE WK-PROJ-MARGIN-PCT            TO WO-TPCT-VALUE.
095600        WRITE PRTLINE FROM WO-TRAILER-PCT-LINE
095700            AFTER ADVANCING 1 LINE.
095800        MOVE 'PRICE PER PALLET POSITION'   TO WO-TRL-LABEL.
095900        MOVE WK-PRICE-PER-PALLET           TO WO-TRL-AMT.
096000        WRITE PRTLINE FROM WO-TRAILER-LINE
096100            AFTER ADVANCING 1 LINE.
096200        ADD 1 TO WK-RUN-PROJ-CTR.
096300        ADD WK-PROJ-TOT-COST  TO WK-RUN-TOT-COST.
096400        ADD WK-PROJ-TOT-PRICE TO WK-RUN-TOT-PRICE.
096500        ADD WK-PROJ-PROFIT    TO WK-RUN-PROFIT.
096600        MOVE ZERO TO WK-MAT-COST WK-MAT-PRICE WK-INST-COST
096700                     WK-INST-PRICE WK-FRT-COST WK-FRT-PRICE
096800                     WK-SVC-COST WK-SVC-PRICE WK-FRAME-QTY.
096900
097000*    COMPLIANCE SECTION -- PRINTS THE FLAGS AND VALUES 2300-FIRE-
097100*    CODE AND 2400-SEISMIC-REQS COMPUTED, PLUS THE NEAREST MARKET.
097200    3100-COMPLIANCE-SECTION.
097300        WRITE PRTLINE FROM WO-COMPLY-HEADING
097400            AFTER ADVANCING 2 LINES.
097500*    STORAGE HEIGHT PRINTS FROM THE WHOLE/TENTH REDEFINES IN WPROJCPY
097600*    SO THE TENTH-FOOT DIGIT SHOWS SEPARATELY WITHOUT A COMPUTE -- RLH
097700        MOVE SPACES TO WO-COMPLY-LINE.
097800        MOVE 'STORAGE HEIGHT' TO WO-CMP-LABEL.
097900        STRING PR-STORAGE-HEIGHT-WHOLE DELIMITED BY SIZE
098000               ' FT ' DELIMITED BY SIZE
098100               PR-STORAGE-HEIGHT-TENTH DELIMITED BY SIZE
098200               ' IN (TENTHS)' DELIMITED BY SIZE
098300               INTO WO-CMP-VALUE.
098400        WRITE PRTLINE FROM WO-COMPLY-LINE
098500            AFTER ADVANCING 1 LINE.
098600        MOVE SPACES TO WO-COMPLY-LINE.
098700        MOVE 'HIGH-PILE STORAGE' TO WO-CMP-LABEL.
098800        IF WF-IS-HIGH-PILE
098900            MOVE 'YES - PERMIT, OPERATIONAL PERMIT AND FIRE'
099000                TO WO-CMP-VALUE
099100        ELSE
099200            MOVE 'NO - BELOW THRESHOLD FOR COMMODITY CLASS'
099300                TO WO-CMP-VALUE
099400        END-IF.
099500        WRITE PRTLINE FROM WO-COMPLY-LINE
099600            AFTER ADVANCING 1 LINE.
099700        IF WF-IS-HIGH-PILE
099800            MOVE SPACES TO WO-COMPLY-LINE
099900            MOVE 'SPRINKLER SPEC' TO WO-CMP-LABEL
100000            MOVE WF-SPKLR-TYPE TO WO-CMP-VALUE
100100            WRITE PRTLINE FROM WO-COMPLY-LINE
100200                AFTER ADVANCING 1 LINE
100300            MOVE SPACES TO WO-COMPLY-LINE
100400            MOVE 'MIN AISLE WIDTH (FT)' TO WO-CMP-LABEL
100500            MOVE WF-MIN-AISLE-WIDTH-FT TO WO-CMP-VALUE
100600            WRITE PRTLINE FROM WO-COMPLY-LINE
100700                AFTER ADVANCING 1 LINE
100800            MOVE SPACES TO WO-COMPLY-LINE
100900            MOVE 'FLUE SPACE TRANS/LONG (IN)' TO WO-CMP-LABEL
101000            STRING WF-FLUE-TRANSVERSE-IN DELIMITED BY SIZE
101100                   ' / ' DELIMITED BY SIZE
101200                   WF-FLUE-LONGITUD-IN DELIMITED BY SIZE
101300                INTO WO-CMP-VALUE
101400            WRITE PRTLINE FROM WO-COMPLY-LINE
101500                AFTER ADVANCING 1 LINE
101600            IF WF-AREA-NOTE-FLAG = 'Y'
101700                MOVE SPACES TO WO-COMPLY-LINE
101800                MOVE 'STORAGE AREA NOTE' TO WO-CMP-LABEL
101900                MOVE 'AREA EXCEEDS SINGLE-PILE-HEIGHT THRESHOLD'
102000                    TO WO-CMP-VALUE
102100                WRITE PRTLINE FROM WO-COMPLY-LINE
102200                    AFTER ADVANCING 1 LINE
102300            END-IF
102400            IF WF-FD-AISLE-FLAG = 'Y'
102500                MOVE SPACES TO WO-COMPLY-LINE
102600                MOVE 'FIRE DEPT ACCESS AISLE (FT)' TO WO-CMP-LABEL
102700                MOVE WF-FD-AISLE-MIN-FT TO WO-CMP-VALUE
102800                WRITE PRTLINE FROM WO-COMPLY-LINE
102900                    AFTER ADVANCING 1 LINE
103000            END-IF
103100            IF WF-MAX-STG-AREA-SQFT NOT = ZERO
103200                MOVE SPACES TO WO-COMPLY-LINE
103300                MOVE 'MAX STORAGE AREA/PILE (SQFT)' TO WO-CMP-LABEL
103400                MOVE WF-MAX-STG-AREA-SQFT TO WO-CMP-VALUE
103500                WRITE PRTLINE FROM WO-COMPLY-LINE
103600                    AFTER ADVANCING 1 LINE
103700            END-IF
103800            IF WF-BAFFLE-FLAG = 'Y'
103900                MOVE SPACES TO WO-COMPLY-LINE
104000                MOVE 'FIRE BAFFLES' TO WO-CMP-LABEL
104100                MOVE 'REQUIRED EVERY 10 BAYS' TO WO-CMP-VALUE
104200                WRITE PRTLINE FROM WO-COMPLY-LINE
104300                    AFTER ADVANCING 1 LINE
104400            END-IF
104500        END-IF.
104600*    SPRINKLER-CLEARANCE LINES -- 2350-CLEARANCE SETS THESE FOR EVERY
104700*    PROJECT REGARDLESS OF HIGH-PILE STATUS, BUT NOTHING PRINTED THEM
104800*    UNTIL NOW -- PICKED UP BY THE SAME TICKET AS THE MARKET-LOOKUP
104900*    DISTANCE FIX -- EST-167 -- DWH.
105000        MOVE SPACES TO WO-COMPLY-LINE.
105100        MOVE 'SPRINKLER CLEARANCE TYPE' TO WO-CMP-LABEL.
105200        MOVE WF-CLEARANCE-TYPE TO WO-CMP-VALUE.
105300        WRITE PRTLINE FROM WO-COMPLY-LINE
105400            AFTER ADVANCING 1 LINE.
105500        MOVE SPACES TO WO-COMPLY-LINE.
105600        MOVE 'MIN CLEARANCE (IN)' TO WO-CMP-LABEL.
105700        MOVE WF-CLEARANCE-MIN-IN TO WO-CMP-VALUE.
105800        WRITE PRTLINE FROM WO-COMPLY-LINE
105900            AFTER ADVANCING 1 LINE.
106000        MOVE SPACES TO WO-COMPLY-LINE.
106100        MOVE 'RECOMMENDED CLEARANCE (IN)' TO WO-CMP-LABEL.
106200        MOVE WF-CLEARANCE-REC-IN TO WO-CMP-VALUE.
106300        WRITE PRTLINE FROM WO-COMPLY-LINE
106400            AFTER ADVANCING 1 LINE.
106500        MOVE SPACES TO WO-COMPLY-LINE.
106600        MOVE 'MAX STORAGE HEIGHT (IN)' TO WO-CMP-LABEL.
106700        MOVE WF-MAX-HEIGHT-IN TO WO-CMP-VALUE.
106800        WRITE PRTLINE FROM WO-COMPLY-LINE
106900            AFTER ADVANCING 1 LINE.
107000        MOVE SPACES TO WO-COMPLY-LINE.
107100        MOVE 'PERMIT WEEKS (LEAD TIME)' TO WO-CMP-LABEL.
107200        MOVE WF-PERMIT-WEEKS TO WO-CMP-VALUE.
107300        WRITE PRTLINE FROM WO-COMPLY-LINE
107400            AFTER ADVANCING 1 LINE.
107500        IF WF-SLAB-ANLYS-FLAG = 'Y'
107600            MOVE SPACES TO WO-COMPLY-LINE
107700            MOVE 'SLAB ANALYSIS' TO WO-CMP-LABEL
107800            MOVE 'REQUIRED' TO WO-CMP-VALUE
107900            WRITE PRTLINE FROM WO-COMPLY-LINE
108000                AFTER ADVANCING 1 LINE
108100        END-IF.
108200        MOVE SPACES TO WO-COMPLY-LINE.
108300        MOVE 'JURISDICTION CODE' TO WO-CMP-LABEL.
108400        STRING WF-JURIS-CODE DELIMITED BY SIZE
108500               ' / ' DELIMITED BY SIZE
108600               WF-JURIS-FIRE-CODE DELIMITED BY SIZE
108700            INTO WO-CMP-VALUE.
108800        WRITE PRTLINE FROM WO-COMPLY-LINE
108900            AFTER ADVANCING 1 LINE.
109000        IF WF-CBC-NOTE-FLAG = 'Y'
109100            MOVE SPACES TO WO-COMPLY-LINE
109200            MOVE 'JURISDICTION NOTE' TO WO-CMP-LABEL
109300            MOVE 'CBC JURISDICTION -- PERMIT-WEEK BUMP APPLIES'
109400                TO WO-CMP-VALUE
109500            WRITE PRTLINE FROM WO-COMPLY-LINE
109600                AFTER ADVANCING 1 LINE
109700        END-IF.
109800        MOVE SPACES TO WO-COMPLY-LINE.
109900        IF WD-SDC-ERROR-FLAG = 'Y'
110000            MOVE 'SEISMIC DESIGN CATEGORY' TO WO-CMP-LABEL
110100            MOVE '*** INVALID SDC ON PROJECT RECORD ***'
110200                TO WO-CMP-VALUE
110300        ELSE
110400            MOVE 'SDC ANCHORS/FRAME' TO WO-CMP-LABEL
110500            MOVE WD-ANCHORS-PER-FRAME TO WO-CMP-VALUE
110600        END-IF.
110700        WRITE PRTLINE FROM WO-COMPLY-LINE
110800            AFTER ADVANCING 1 LINE.
110900        IF WD-SDC-ERROR-FLAG NOT = 'Y'
111000            MOVE SPACES TO WO-COMPLY-LINE
111100            MOVE 'SDC ANCHOR TYPE/SIZE' TO WO-CMP-LABEL
111200            STRING WD-ANCHOR-TYPE DELIMITED BY SIZE
111300                   ' - ' DELIMITED BY SIZE
111400                   WD-ANCHOR-SIZE DELIMITED BY SIZE
111500                INTO WO-CMP-VALUE
111600            WRITE PRTLINE FROM WO-COMPLY-LINE
111700                AFTER ADVANCING 1 LINE
111800            MOVE SPACES TO WO-COMPLY-LINE
111900            MOVE 'SDC BRACING CLASS' TO WO-CMP-LABEL
112000            MOVE WD-BRACING TO WO-CMP-VALUE
112100            WRITE PRTLINE FROM WO-COMPLY-LINE
112200                AFTER ADVANCING 1 LINE
112300            MOVE SPACES TO WO-COMPLY-LINE
112400            MOVE 'SDC ROW SPACERS REQUIRED' TO WO-CMP-LABEL
112500            MOVE WD-ROWSPACER-FLAG TO WO-CMP-VALUE
112600            WRITE PRTLINE FROM WO-COMPLY-LINE
112700                AFTER ADVANCING 1 LINE
112800            MOVE SPACES TO WO-COMPLY-LINE
112900            MOVE 'SDC PRELIM ENGINEERING REQ' TO WO-CMP-LABEL
113000            MOVE WD-ENGINEERING-FLAG TO WO-CMP-VALUE
113100            WRITE PRTLINE FROM WO-COMPLY-LINE
113200                AFTER ADVANCING 1 LINE
113300        END-IF.
113400        MOVE SPACES TO WO-COMPLY-LINE.
113500        MOVE 'USED-VS-NEW RECOMMEND' TO WO-CMP-LABEL.
113600        MOVE WF-UN-RECOMMEND TO WO-CMP-VALUE.
113700        WRITE PRTLINE FROM WO-COMPLY-LINE
113800            AFTER ADVANCING 1 LINE.
113900        MOVE SPACES TO WO-COMPLY-LINE.
114000        IF WK-MKT-FOUND-FLAG = 'Y'
114100            MOVE 'NEAREST QUOTED MARKET' TO WO-CMP-LABEL
114200            STRING WK-MKT-NAME DELIMITED BY SIZE
114300                   ' (' DELIMITED BY SIZE
114400                   WK-MKT-CODE DELIMITED BY SIZE
114500                   ')' DELIMITED BY SIZE
114600                INTO WO-CMP-VALUE
114700        ELSE
114800            MOVE 'NEAREST QUOTED MARKET' TO WO-CMP-LABEL
114900            MOVE 'NO MARKET ON FILE FOR THIS STATE'
115000                TO WO-CMP-VALUE
115100        END-IF.
115200        WRITE PRTLINE FROM WO-COMPLY-LINE
115300            AFTER ADVANCING 1 LINE
115400                AT EOP
115500                    PERFORM 9900-HEADING.
115600
115700    4000-CLOSING.
115800        PERFORM 4100-RUN-TRAILER.
115900        CLOSE PROJECTS.
116000        CLOSE PRICES.
116100        CLOSE BOMDETL.
116200        CLOSE RPTFILE.
116300
116400    4100-RUN-TRAILER.
116500        IF WK-RUN-TOT-PRICE = ZERO
116600            MOVE ZERO TO WK-RUN-MARGIN-PCT
116700        ELSE
116800            COMPUTE WK-RUN-MARGIN-PCT ROUNDED =
116900                WK-RUN-PROFIT / WK-RUN-TOT-PRICE * 100
117000        END-IF.
117100        MOVE WK-RUN-PROJ-CTR  TO WO-RUN-PROJ-CTR.
117200        WRITE PRTLINE FROM WO-RUN-TRAILER-1
117300            AFTER ADVANCING 3 LINES.
117400        MOVE WK-RUN-TOT-COST  TO WO-RUN-COST.
117500        MOVE WK-RUN-TOT-PRICE-U TO WO-RUN-PRICE.
117600        WRITE PRTLINE FROM WO-RUN-TRAILER-2
117700            AFTER ADVANCING 1 LINE.
117800        MOVE WK-RUN-PROFIT    TO WO-RUN-PROFIT.
117900        MOVE WK-RUN-MARGIN-PCT TO WO-RUN-MARGIN.
118000        WRITE PRTLINE FROM WO-RUN-TRAILER-3
118100            AFTER ADVANCING 1 LINE.
118200
118300    8400-LOAD-PRICES.
118400        READ PRICES
118500            AT END
118600                MOVE '10' TO WS-PRICES-STATUS
118700        END-READ.
118800        IF NOT WB-PRICES-EOF
118900            ADD 1 TO WP-PRICE-COUNT
119000            SET WP-PRICE-IDX TO WP-PRICE-COUNT
119100            MOVE PI-CATEGORY  TO WP-TBL-CATEGORY (WP-PRICE-IDX)
119200            MOVE PI-UNIT-COST TO WP-TBL-UNIT-COST (WP-PRICE-IDX)
119300        END-IF.
119400
119500    9000-READ-PROJECT.
119600        READ PROJECTS
119700            AT END
119800                MOVE 'NO ' TO MORE-PROJECTS
119900        END-READ.
120000
120100    9100-READ-BOM.
120200        IF NOT WB-BOMDETL-EOF
120300            READ BOMDETL
120400                AT END
120500                    MOVE '10' TO WS-BOMDETL-STATUS
120600            END-READ
120700        END-IF.
120800
120900    9900-HEADING.
121000        ADD 1 TO WC-PAGE-CTR.
121100        MOVE WC-PAGE-CTR TO WO-PAGE-CTR-ED.
121200        MOVE WC-CURRENT-DATE-X TO WO-RUN-DATE-ED.
121300        MOVE PR-PROJ-ID TO WO-PROJ-ID-ED.
121400        MOVE PR-PROJ-NAME TO WO-PROJ-NAME-ED.
121500        WRITE PRTLINE FROM WO-PAGE-TITLE-1
121600            AFTER ADVANCING PAGE.
121700        WRITE PRTLINE FROM WO-PAGE-TITLE-2
121800            AFTER ADVANCING 1 LINE.
