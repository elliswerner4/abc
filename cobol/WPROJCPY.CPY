000100*****************************************************************
000200*                                                               *
000300*    WPROJCPY -- RACKING PROJECT MASTER RECORD                  *
000400*    LINDQUIST RACKING & SUPPLY CO. -- ESTIMATING SYSTEMS       *
000500*                                                               *
000600*    ONE RECORD PER RACKING PROJECT.  FIXED 160-BYTE TEXT,      *
000700*    SORTED BY PR-PROJ-ID ON THE PROJECTS FILE.  THIS LAYOUT    *
000800*    IS COPYBOOKED SO RAKBOM01 AND RAKCMP01 SHARE ONE           *
000900*    DEFINITION -- DO NOT MAINTAIN A SECOND COPY IN EITHER      *
001000*    PROGRAM.                                                   *
001100*                                                               *
001200*****************************************************************
001300*    MAINTENANCE                                                *
001400*    DATE      INIT  REQUEST    DESCRIPTION                     *
001500*    03/11/91  AL    EST-014    ORIGINAL LAYOUT.                *
001600*    09/02/94  RLH   EST-061    ADDED TUNNEL BEAM FIELDS.       *
001700*    01/19/99  AL    EST-118    Y2K -- STORAGE-AREA WIDENED,    *
001800*                               NO 2-DIGIT YEAR FIELDS ON THIS  *
001900*                               RECORD TO BEGIN WITH.           *
002000*    06/30/03  DWH   EST-142    ADDED COMMODITY-CLASS 88-LEVELS.*
002100*****************************************************************
002200     05  PR-PROJ-ID              PIC X(08).
002300     05  PR-PROJ-NAME            PIC X(30).
002400     05  PR-CLIENT-NAME          PIC X(20).
002500     05  PR-RACK-STYLE           PIC X(01).
002600         88  PR-TEARDROP             VALUE 'T'.
002700         88  PR-STRUCTURAL           VALUE 'S'.
002800     05  PR-MANUFACTURER         PIC X(12).
002900     05  PR-FRAME-HEIGHT-IN      PIC 9(03).
003000     05  PR-FRAME-DEPTH-IN       PIC 9(02).
003100     05  PR-DECK-WIDTH-IN        PIC 9(02).
003200     05  PR-ANCHORS-PER-FRAME    PIC 9(02).
003300     05  PR-SHIMS-PER-FRAME      PIC 9(01).
003400     05  PR-BEAM-LENGTH-IN       PIC 9(03).
003500     05  PR-TUNNEL-COUNT         PIC 9(03).
003600     05  PR-TUNNEL-BEAM-LEN-IN   PIC 9(03).
003700     05  PR-TUNNEL-BEAM-LEVELS   PIC 9(01).
003800     05  PR-EOA-GUARDS-LEFT      PIC 9(03).
003900     05  PR-EOA-GUARDS-RIGHT     PIC 9(03).
004000     05  PR-PALLET-POSITIONS     PIC 9(06).
004100     05  PR-SDC                  PIC X(01).
004200         88  PR-SDC-VALID            VALUES 'A' 'B' 'C' 'D' 'E'
004300                                             'F'.
004400     05  PR-STATE                PIC X(02).
004500         88  PR-STATE-CA             VALUE 'CA'.
004600     05  PR-STORAGE-HEIGHT-FT    PIC 9(02)V9.
004700*    REDEFINE THE HEIGHT SO THE REPORT-WRITER CAN PRINT WHOLE
004800*    FEET AND TENTHS SEPARATELY WITHOUT AN EXTRA COMPUTE -- RLH
004900     05  PR-STORAGE-HEIGHT-X REDEFINES PR-STORAGE-HEIGHT-FT.
005000         10  PR-STORAGE-HEIGHT-WHOLE     PIC 9(02).
005100         10  PR-STORAGE-HEIGHT-TENTH     PIC 9(01).
005200     05  PR-STORAGE-AREA-SQFT    PIC 9(07).
005300     05  PR-COMMODITY-CLASS      PIC X(02).
005400         88  PR-COMM-CLASS-1         VALUE '1 '.
005500         88  PR-COMM-CLASS-2         VALUE '2 '.
005600         88  PR-COMM-CLASS-3         VALUE '3 '.
005700         88  PR-COMM-CLASS-4         VALUE '4 '.
005800         88  PR-COMM-CLASS-HH        VALUE 'HH'.
005900     05  FILLER                  PIC X(42).
