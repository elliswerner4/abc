000100*****************************************************************
000200*                                                               *
000300*    WBAYTCPY -- BAY TYPE DETAIL RECORD                         *
000400*    LINDQUIST RACKING & SUPPLY CO. -- ESTIMATING SYSTEMS       *
000500*                                                               *
000600*    MANY RECORDS PER PROJECT, GROUPED AND SORTED BY            *
000700*    BT-PROJ-ID ON THE BAYTYPES FILE.  SUPPLIED BY THE          *
000800*    ESTIMATOR WHEN A JOB HAS MORE THAN ONE BAY CONFIGURATION   *
000900*    AND NO BUILDING RECORD IS ON FILE TO DERIVE THEM -- SEE    *
001000*    RAKBOM01 2300-GET-BAYTYPES.                                *
001100*                                                               *
001200*****************************************************************
001300*    MAINTENANCE                                                *
001400*    DATE      INIT  REQUEST    DESCRIPTION                     *
001500*    03/11/91  AL    EST-014    ORIGINAL LAYOUT.                *
001600*    09/02/94  RLH   EST-061    ADDED TUNNEL FIELDS TO MATCH    *
001700*                               NEW LAYOUT-ENGINE OUTPUT.       *
001800*****************************************************************
001900     05  BT-PROJ-ID              PIC X(08).
002000     05  BT-LABEL                PIC X(01).
002100     05  BT-BAY-ROW-GROUP.
002200         10  BT-BAYS                 PIC 9(04).
002300*        BT-ROWS DOUBLES AS END-FRAME COUNT -- ROW COUNT EQUALS
002400*        END FRAME COUNT PER THE LAYOUT-ENGINE RULES, SO ONE
002500*        FIELD CARRIES BOTH MEANINGS ON THIS RECORD.
002600         10  BT-ROWS                 PIC 9(03).
002700*    KEY VIEW OF BAYS + ROWS -- 2300-GET-BAYTYPES SKIPS THE
002800*    EXPLOSION WHEN THIS IS ZERO (A BLANK/MIS-KEYED RECORD) -- AL
002900     05  BT-BAY-ROW-KEY REDEFINES BT-BAY-ROW-GROUP PIC 9(07).
003000     05  BT-TUNNELS              PIC 9(03).
003100     05  BT-BEAM-LEVELS          PIC 9(01).
003200     05  BT-BEAM-LENGTH-IN       PIC 9(03).
003300     05  FILLER                  PIC X(17).
