000100*****************************************************************
000200*                                                               *
000300*    WBOMLCPY -- BILL OF MATERIAL DETAIL LINE RECORD            *
000400*    LINDQUIST RACKING & SUPPLY CO. -- ESTIMATING SYSTEMS       *
000500*                                                               *
000600*    WRITTEN BY RAKBOM01 TO BOMDETL, ONE LINE PER MATERIAL      *
000700*    CATEGORY PER PROJECT (FRAMES, BEAMS, WIREDECKS, ETC.).     *
000800*    RAKCMP01 RE-READS BOMDETL TO BUILD THE MATERIALS RECAP     *
000900*    AND TO ROLL THE EXTENDED COST FORWARD INTO THE GRAND       *
001000*    TOTAL -- SEE RAKCMP01 PARAGRAPH 2600-MATERIALS-RECAP.      *
001100*                                                               *
001200*****************************************************************
001300*    MAINTENANCE                                                *
001400*    DATE      INIT  REQUEST    DESCRIPTION                     *
001500*    09/02/94  RLH   EST-061    ORIGINAL LAYOUT.                *
001600*    02/08/97  AL    EST-099    WIDENED DESCRIPTION TO HOLD     *
001700*                               NARROW-AISLE GUIDANCE TEXT.     *
001800*****************************************************************
001900     05  BL-PROJ-ID              PIC X(08).
002000     05  BL-CATEGORY             PIC X(16).
002100     05  BL-DESCRIPTION          PIC X(40).
002200     05  BL-QTY                  PIC 9(06).
002300     05  BL-UNIT-COST            PIC S9(5)V99.
002400     05  BL-EXT-COST             PIC S9(7)V99.
002500*    UNSIGNED VIEW FOR THE REPORT-WRITER EDIT PICTURE -- THE
002600*    SIGN POSITION IS NEVER USED SINCE A BOM LINE CANNOT PRICE
002700*    NEGATIVE, BUT COMPUTE ... ROUNDED NEEDS THE S -- DWH
002800     05  BL-EXT-COST-U REDEFINES BL-EXT-COST PIC 9(7)V99.
002900     05  FILLER                  PIC X(14).
