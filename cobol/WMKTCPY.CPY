000100*****************************************************************
000200*                                                               *
000300*    WMKTCPY -- DISTRIBUTION MARKET REFERENCE TABLE             *
000400*    LINDQUIST RACKING & SUPPLY CO. -- ESTIMATING SYSTEMS       *
000500*                                                               *
000600*    FIXED LIST OF THE MAJOR DISTRIBUTION MARKETS THE BRANCH    *
000700*    QUOTES AGAINST, CARRIED AS LITERAL VALUE CLAUSES SINCE THE *
000800*    LIST RARELY CHANGES AND DOES NOT WARRANT ITS OWN MASTER    *
000900*    -- WM-MARKET-FLAT IS THE LOAD FORM, WM-MARKET-TABLE THE    *
001000*    WORKING FORM.  RAKCMP01 SCANS THIS TABLE IN                *
001100*    2500-MARKET-LOOKUP TO NOTE THE NEAREST QUOTED MARKET FOR   *
001200*    THE COMPLIANCE SECTION OF THE REPORT.  LATITUDE AND        *
001300*    LONGITUDE ARE CARRIED UNSIGNED, DEGREES NORTH AND DEGREES  *
001400*    WEST -- EVERY MARKET ON THIS LIST IS NORTH/WEST SO THE     *
001500*    SIGN POSITIONS WOULD ONLY WASTE SPACE -- RLH.              *
001600*                                                               *
001700*****************************************************************
001800*    MAINTENANCE                                                *
001900*    DATE      INIT  REQUEST    DESCRIPTION                     *
002000*    09/02/94  RLH   EST-061    ORIGINAL 10-MARKET LIST.        *
002100*    02/08/97  AL    EST-099    EXPANDED TO 22 MARKETS PER      *
002200*                               SALES REGION REALIGNMENT.       *
002300*    01/19/99  AL    EST-118    Y2K -- NO DATE FIELDS ON THIS   *
002400*                               TABLE, REVIEWED AND PASSED.     *
002500*****************************************************************
002600     05  WM-MARKET-FLAT.
002700         10  FILLER PIC X(64) VALUE
002800    'PERRIS CA WH    PERRIS, CA                CACBCD3603378251172286'.
002900         10  FILLER PIC X(64) VALUE
003000    'ONTARIO CA WH   ONTARIO, CA               CACBCD3603406331176509'.
003100         10  FILLER PIC X(64) VALUE
003200    'RANCHO CUCAMONGARANCHO CUCAMONGA, CA      CACBCD3603410641175931'.
003300         10  FILLER PIC X(64) VALUE
003400    'JOLIET IL WH    JOLIET, IL                ILIBCA3604152500880817'.
003500         10  FILLER PIC X(64) VALUE
003600    'ROMEOVILLE IL WHROMEOVILLE, IL            ILIBCA3604164750880970'.
003700         10  FILLER PIC X(64) VALUE
003800    'ELWOOD IL WH    ELWOOD, IL                ILIBCA3604140250881312'.
003900         10  FILLER PIC X(64) VALUE
004000    'DALLAS TX WH    DALLAS, TX                TXIBCA4003277670967970'.
004100         10  FILLER PIC X(64) VALUE
004200    'FORT WORTH TX WHFORT WORTH, TX            TXIBCA4003275550973308'.
004300         10  FILLER PIC X(64) VALUE
004400    'ALLIANCE TX WH  ALLIANCE, TX              TXIBCA4003298680972884'.
004500         10  FILLER PIC X(64) VALUE
004600    'EDISON NJ WH    EDISON, NJ                NJIBCB3604051870744121'.
004700         10  FILLER PIC X(64) VALUE
004800    'CRANBURY NJ WH  CRANBURY, NJ              NJIBCB3604030840745088'.
004900         10  FILLER PIC X(64) VALUE
005000    'CARLISLE PA WH  CARLISLE, PA              PAIBCA3604020140771861'.
005100         10  FILLER PIC X(64) VALUE
005200    'MCDONOUGH GA WH MCDONOUGH, GA             GAIBCB3603344730841469'.
005300         10  FILLER PIC X(64) VALUE
005400    'JACKSON GA WH   JACKSON, GA               GAIBCB3603329430839241'.
005500         10  FILLER PIC X(64) VALUE
005600    'MEMPHIS TN WH   MEMPHIS, TN               TNIBCD3203514950900490'.
005700         10  FILLER PIC X(64) VALUE
005800    'INDIANAPOLIS IN INDIANAPOLIS, IN          INIBCA3603976840861581'.
005900         10  FILLER PIC X(64) VALUE
006000    'COLUMBUS OH WH  COLUMBUS, OH              OHIBCA3603996120829988'.
006100         10  FILLER PIC X(64) VALUE
006200    'HOUSTON TX WH   HOUSTON, TX               TXIBCA3202976040953698'.
006300         10  FILLER PIC X(64) VALUE
006400    'SEATTLE WA WH   SEATTLE, WA               WAIBCD3604760621223321'.
006500         10  FILLER PIC X(64) VALUE
006600    'TACOMA WA WH    TACOMA, WA                WAIBCD3604725291224443'.
006700         10  FILLER PIC X(64) VALUE
006800    'PHOENIX AZ WH   PHOENIX, AZ               AZIBCB3603344841120740'.
006900         10  FILLER PIC X(64) VALUE
007000    'DENVER CO WH    DENVER, CO                COIBCB3203973921049903'.
007100*                                                               *
007200*    STRUCTURED VIEW OF THE 22-MARKET LIST ABOVE.               *
007300*                                                               *
007400     05  WM-MARKET-TABLE REDEFINES WM-MARKET-FLAT.
007500         10  WM-MARKET-ENTRY OCCURS 22 TIMES
007600                         INDEXED BY WM-MARKET-IDX.
007700             15  WM-KEY                  PIC X(16).
007800             15  WM-NAME                 PIC X(26).
007900             15  WM-STATE                PIC X(02).
008000             15  WM-CODE                 PIC X(03).
008100             15  WM-SDC                  PIC X(01).
008200             15  WM-CLEAR-FT             PIC 9(02).
008300             15  WM-LAT-DEG-N            PIC 9(03)V9(4).
008400             15  WM-LON-DEG-W            PIC 9(03)V9(4).
