000100*****************************************************************
000200*                                                               *
000300*    WSDCCPY -- SEISMIC DESIGN CATEGORY ANCHOR BOLT TABLE       *
000400*    LINDQUIST RACKING & SUPPLY CO. -- ESTIMATING SYSTEMS       *
000500*                                                               *
000600*    SIX-ROW TABLE, ONE ROW PER SEISMIC DESIGN CATEGORY A-F,    *
000700*    GIVING THE ANCHOR COUNT PER BASEPLATE, ANCHOR HARDWARE,    *
000800*    EMBEDMENT DEPTH AND BRACING CLASS THE ENGINEERING GROUP    *
000900*    REQUIRES FOR THAT SDC.  USED BY RAKCMP01 PARAGRAPH         *
001000*    2400-SEISMIC-REQS.  LOADED THE SAME FLAT-LIST/REDEFINES    *
001100*    WAY AS WMKTCPY SINCE IT NEVER CHANGES AT RUN TIME.         *
001200*                                                               *
001300*****************************************************************
001400*    MAINTENANCE                                                *
001500*    DATE      INIT  REQUEST    DESCRIPTION                     *
001600*    09/02/94  RLH   EST-061    ORIGINAL LAYOUT, SDC A-D ONLY.  *
001700*    04/14/05  DWH   EST-150    ADDED SDC E AND F PER REVISED   *
001800*                               ENGINEERING SEISMIC CHART.      *
001900*****************************************************************
002000     05  WS-SDC-FLAT.
002100         10  FILLER PIC X(56) VALUE
002200    'A1WEDGE ANCHOR        1/2 IN X 4 IN  225STANDARD      NN'.
002300         10  FILLER PIC X(56) VALUE
002400    'B1WEDGE ANCHOR        1/2 IN X 4 IN  225STANDARD      NN'.
002500         10  FILLER PIC X(56) VALUE
002600    'C2HILTI KWIK BOLT TZ2 1/2 IN X 4 IN  225ENHANCED      YY'.
002700         10  FILLER PIC X(56) VALUE
002800    'D4HILTI KWIK BOLT TZ2 5/8 IN X 4.5 IN375FULL SEISMIC  YY'.
002900         10  FILLER PIC X(56) VALUE
003000    'E4HILTI KWIK BOLT TZ2 5/8 IN X 4.5 IN375FULL SEISMIC  YY'.
003100         10  FILLER PIC X(56) VALUE
003200    'F4HILTI KWIK BOLT TZ2 5/8 IN X 4.5 IN375FULL SEISMIC  YY'.
003300*                                                               *
003400*    STRUCTURED VIEW OF THE SIX-ROW TABLE ABOVE.                *
003500*                                                               *
003600     05  WS-SDC-TABLE REDEFINES WS-SDC-FLAT.
003700         10  WS-SDC-ENTRY OCCURS 6 TIMES
003800                         INDEXED BY WS-SDC-IDX.
003900             15  WS-SDC-LETTER           PIC X(01).
004000             15  WS-SDC-ANCHORS-PER-BP   PIC 9(01).
004100             15  WS-SDC-ANCHOR-TYPE      PIC X(20).
004200             15  WS-SDC-ANCHOR-SIZE      PIC X(15).
004300             15  WS-SDC-EMBED-IN         PIC 9(01)V99.
004400             15  WS-SDC-BRACING          PIC X(14).
004500             15  WS-SDC-ROWSPACER-FLAG   PIC X(01).
004600             15  WS-SDC-ENGINEERING-FLAG PIC X(01).
