000100 IDENTIFICATION DIVISION.
000200    PROGRAM-ID.             RAKBOM01.
000300    AUTHOR.                 R L HANSEN.
000400    INSTALLATION.           LINDQUIST RACKING & SUPPLY CO.
000500    DATE-WRITTEN.           09/02/1994.
000600    DATE-COMPILED.          09/06/1994.
000700    SECURITY.               COMPANY CONFIDENTIAL - ESTIMATING DEPT.
000800*****************************************************************
000900*                                                               *
001000*    RAKBOM01 -- RACK LAYOUT AND BILL OF MATERIAL EXPLOSION    *
001100*                                                               *
001200*    READS THE PROJECTS FILE, FOR EACH PROJECT DESIGNS A       *
001300*    RACKING FLOOR LAYOUT FROM THE PROJECT'S BUILDING RECORD   *
001400*    (OR, LACKING ONE, FROM ITS BAYTYPE RECORDS), EXPLODES THE *
001500*    LAYOUT INTO A PRICED BILL OF MATERIAL, AND WRITES THE     *
001600*    MATERIALS SECTION OF THE ESTIMATE REPORT.  BOMDETL IS     *
001700*    RE-READ BY RAKCMP01 WHICH ADDS THE COMPLIANCE SECTIONS    *
001800*    AND THE REPORT GRAND TOTALS -- RUN RAKBOM01 FIRST.        *
001900*                                                               *
002000*****************************************************************
002100*    MAINTENANCE                                                *
002200*    DATE      INIT  REQUEST    DESCRIPTION                     *
002300*    09/02/94  RLH   EST-061    ORIGINAL PROGRAM.                * EST-061
002400*    11/20/96  AL    EST-088    PRICE TABLE NOW LOADED FROM      * EST-088
002500*                               PRICES FILE INSTEAD OF HARD-     * EST-088
002600*                               CODED RATES (SEE 1000-INIT).     * EST-088
002700*    02/08/97  AL    EST-099    ADDED NARROW-AISLE FORKLIFT      * EST-099
002800*                               TYPES TO THE AISLE WIDTH TABLE.  * EST-099
002900*    01/19/99  AL    EST-118    Y2K -- RUN DATE NOW READ AS A    * EST-118
003000*                               4-DIGIT CENTURY/YEAR PAIR, NO    * EST-118
003100*                               2-DIGIT YEAR FIELDS REMAIN.      * EST-118
003200*    06/30/03  DWH   EST-142    ADDED SHORTFALL WARNING WHEN     * EST-142
003300*                               TARGET PALLET POSITIONS ARE      * EST-142
003400*                               NOT MET (2280-SHORTFALL).        * EST-142
003500*    04/14/05  DWH   EST-150    ADDED MAX-BEAM-LEVELS CAP FROM   * EST-150
003600*                               THE BUILDING RECORD.             * EST-150
003700*    11/03/11  DWH   EST-162    TUNNEL BEAM COUNT AND TUNNEL     * EST-162
003800*                               LEVELS NOW DERIVED FROM THE      * EST-162
003900*                               PROJECT'S OWN TUNNEL-BEAM-LEVELS * EST-162
004000*                               FIELD INSTEAD OF THE BAY TYPE'S  * EST-162
004100*                               ORDINARY BEAM-LEVELS -- FIXES A  * EST-162
004200*                               SQUARED-TUNNEL-COUNT WIREDECK    * EST-162
004300*                               OVERSTATEMENT ON MULTI-TUNNEL    * EST-162
004400*                               BAY TYPES (2400-EXPLODE-BAYTYPE).* EST-162
004500*****************************************************************
004600    ENVIRONMENT DIVISION.
004700    CONFIGURATION SECTION.
004800    SPECIAL-NAMES.
004900        C01 IS TOP-OF-FORM.
005000    INPUT-OUTPUT SECTION.
005100    FILE-CONTROL.
005200        SELECT PROJECTS   ASSIGN TO PROJECTS
005300               ORGANIZATION IS LINE SEQUENTIAL
005400               FILE STATUS IS WS-PROJECTS-STATUS.
005500        SELECT BAYTYPES   ASSIGN TO BAYTYPES
005600               ORGANIZATION IS LINE SEQUENTIAL
005700               FILE STATUS IS WS-BAYTYPES-STATUS.
005800        SELECT BUILDINGS  ASSIGN TO BUILDINGS
005900               ORGANIZATION IS LINE SEQUENTIAL
006000               FILE STATUS IS WS-BUILDINGS-STATUS.
006100        SELECT PRICES     ASSIGN TO PRICES
006200               ORGANIZATION IS LINE SEQUENTIAL
006300               FILE STATUS IS WS-PRICES-STATUS.
006400        SELECT BOMDETL    ASSIGN TO BOMDETL
006500               ORGANIZATION IS LINE SEQUENTIAL
006600               FILE STATUS IS WS-BOMDETL-STATUS.
006700        SELECT RPTFILE    ASSIGN TO RPTFILE
006800               ORGANIZATION IS RECORD SEQUENTIAL
006900               FILE STATUS IS WS-RPTFILE-STATUS.
007000
007100    DATA DIVISION.
007200    FILE SECTION.
007300
007400    FD  PROJECTS
007500        LABEL RECORD IS STANDARD
007600        RECORD CONTAINS 160 CHARACTERS
007700        DATA RECORD IS PROJECT-REC.
007800    01  PROJECT-REC.
007900       COPY WPROJCPY.
008000
008100    FD  BAYTYPES
008200        LABEL RECORD IS STANDARD
008300        RECORD CONTAINS 40 CHARACTERS
008400        DATA RECORD IS BAYTYPE-REC.
008500    01  BAYTYPE-REC.
008600       COPY WBAYTCPY.
008700
008800    FD  BUILDINGS
008900        LABEL RECORD IS STANDARD
009000        RECORD CONTAINS 60 CHARACTERS
009100        DATA RECORD IS BUILDING-REC.
009200    01  BUILDING-REC.
009300       COPY WBLDGCPY.
009400
009500    FD  PRICES
009600        LABEL RECORD IS STANDARD
009700        RECORD CONTAINS 30 CHARACTERS
009800        DATA RECORD IS PRICE-REC.
009900*    SEE 1000-INIT/8400-LOAD-PRICES FOR WHY THE INCOMING RECORD
010000*    IS CODED HERE RATHER THAN VIA THE WPRICCPY COPYBOOK -- ITS
010100*    TABLE AREA MUST STAY OUT OF THE FD -- DWH EST-151.
010200    01  PRICE-REC.
010300        05  PI-CATEGORY             PIC X(16).
010400        05  PI-UNIT-COST            PIC S9(5)V99.
010500        05  FILLER                  PIC X(07).
010600
010700    FD  BOMDETL
010800        LABEL RECORD IS STANDARD
010900        RECORD CONTAINS 100 CHARACTERS
011000        DATA RECORD IS BOMLINE-REC.
011100    01  BOMLINE-REC.
011200       COPY WBOMLCPY.
011300
011400    FD  RPTFILE
011500        LABEL RECORD IS OMITTED
011600        RECORD CONTAINS 132 CHARACTERS
011700        LINAGE IS 60 LINES WITH FOOTING AT 55
011800        DATA RECORD IS PRTLINE.
011900    01  PRTLINE                     PIC X(132).
012000
012100    WORKING-STORAGE SECTION.
012200
012300    01  WB-FILE-STATUSES.
012400        05  WS-PROJECTS-STATUS      PIC XX.
012500            88  WB-PROJECTS-EOF         VALUE '10'.
012600        05  WS-BAYTYPES-STATUS      PIC XX.
012700            88  WB-BAYTYPES-EOF         VALUE '10'.
012800        05  WS-BUILDINGS-STATUS     PIC XX.
012900            88  WB-BUILDINGS-EOF        VALUE '10'.
013000        05  WS-PRICES-STATUS        PIC XX.
013100            88  WB-PRICES-EOF           VALUE '10'.
013200        05  WS-BOMDETL-STATUS       PIC XX.
013300        05  WS-RPTFILE-STATUS       PIC XX.
013400        05  FILLER                  PIC X(01).
013500
013600    01  WB-SWITCHES.
013700        05  MORE-PROJECTS           PIC X(03)   VALUE 'YES'.
013800            88  NO-MORE-PROJECTS        VALUE 'NO '.
013900        05  WB-HAVE-BUILDING        PIC X(01)   VALUE 'N'.
014000            88  WB-BUILDING-ON-FILE      VALUE 'Y'.
014100        05  FILLER                  PIC X(01).
014200
014300    01  WB-LAYOUT-CONSTANTS.
014400        05  WB-FRAME-HT-FLAT.
014500            10  FILLER PIC 9(03) VALUE 096.
014600            10  FILLER PIC 9(03) VALUE 120.
014700            10  FILLER PIC 9(03) VALUE 144.
014800            10  FILLER PIC 9(03) VALUE 168.
014900            10  FILLER PIC 9(03) VALUE 192.
015000            10  FILLER PIC 9(03) VALUE 216.
015100            10  FILLER PIC 9(03) VALUE 240.
015200            10  FILLER PIC 9(03) VALUE 264.
015300            10  FILLER PIC 9(03) VALUE 288.
015400            10  FILLER PIC 9(03) VALUE 336.
015500        05  WB-FRAME-HT-TBL REDEFINES WB-FRAME-HT-FLAT.
015600            10  WB-FRAME-HT OCCURS 10 TIMES
015700                            INDEXED BY WB-FH-IDX PIC 9(03).
015800        05  WB-BEAM-LEN-FLAT.
015900            10  FILLER PIC 9(03) VALUE 048.
016000            10  FILLER PIC 9(03) VALUE 072.
016100            10  FILLER PIC 9(03) VALUE 084.
016200            10  FILLER PIC 9(03) VALUE 092.
016300            10  FILLER PIC 9(03) VALUE 096.
016400            10  FILLER PIC 9(03) VALUE 102.
016500            10  FILLER PIC 9(03) VALUE 108.
016600            10  FILLER PIC 9(03) VALUE 120.
016700            10  FILLER PIC 9(03) VALUE 144.
016800        05  WB-BEAM-LEN-TBL REDEFINES WB-BEAM-LEN-FLAT.
016900            10  WB-BEAM-LEN OCCURS 9 TIMES
017000                            INDEXED BY WB-BL-IDX PIC 9(03).
017100        05  WB-AISLE-FLAT.
017200            10  FILLER PIC X(01) VALUE 'S'.
017300            10  FILLER PIC 9(03) VALUE 144.
017400            10  FILLER PIC X(01) VALUE 'R'.
017500            10  FILLER PIC 9(03) VALUE 120.
017600            10  FILLER PIC X(01) VALUE 'N'.
017700            10  FILLER PIC 9(03) VALUE 072.
017800            10  FILLER PIC X(01) VALUE 'V'.
017900            10  FILLER PIC 9(03) VALUE 066.
018000        05  WB-AISLE-TBL REDEFINES WB-AISLE-FLAT.
018100            10  WB-AISLE-ENTRY OCCURS 4 TIMES
018200                            INDEXED BY WB-AI-IDX.
018300                15  WB-AISLE-FORK       PIC X(01).
018400                15  WB-AISLE-WIDTH      PIC 9(03).
018500        05  WB-UPRIGHT-TEARDROP     PIC 9(01)   VALUE 3.
018600        05  WB-UPRIGHT-STRUCTURAL   PIC 9(01)   VALUE 4.
018700        05  WB-FIRST-BEAM-HT        PIC 9(03)   VALUE 088.
018800        05  WB-LEVEL-SPACING        PIC 9(03)   VALUE 060.
018900        05  WB-WALL-CLEAR-FT        PIC 9(02)   VALUE 04.
019000        05  WB-DEFAULT-XASLE-SPACE  PIC 9(03)   VALUE 020.
019100        05  WB-DECK-WIDTH-STD       PIC 9(02)   VALUE 46.
019200        05  FILLER                  PIC X(01).
019300
019400    01  WB-CALC-FIELDS.
019500        05  WB-FRAME-HEIGHT-IN      PIC 9(03)   COMP.
019600        05  WB-BEAM-LEVELS          PIC 9(01)   COMP.
019700        05  WB-BEAM-LENGTH-IN       PIC 9(03)   COMP.
019800        05  WB-RAW-BEAM-LEN         PIC 9(03)   COMP.
019900        05  WB-UPRIGHT-WIDTH        PIC 9(01)   COMP.
020000        05  WB-ROW-MODULE-IN        PIC 9(05)   COMP.
020100        05  WB-AISLE-WIDTH-IN       PIC 9(03)   COMP.
020200        05  WB-AVAIL-WIDTH-IN       PIC 9(06)   COMP.
020300        05  WB-FIRST-AISLE-IN       PIC 9(03)   COMP.
020400        05  WB-PAIRS                PIC 9(04)   COMP.
020500        05  WB-LEFTOVER-IN          PIC 9(06)   COMP.
020600        05  WB-ROWS                 PIC 9(04)   COMP.
020700        05  WB-AVAIL-DEPTH-FT       PIC 9(04)   COMP.
020800        05  WB-BAY-MODULE-IN        PIC 9(05)   COMP.
020900        05  WB-BAYS-PER-ROW         PIC 9(04)   COMP.
021000        05  WB-XASLE-SPACING        PIC 9(03)   COMP.
021100        05  WB-XASLE-COUNT          PIC 9(04)   COMP.
021200        05  WB-TUNNEL-BAYS          PIC 9(06)   COMP.
021300        05  WB-TOTAL-BAYS           PIC 9(06)   COMP.
021400        05  WB-STD-BAYS             PIC 9(06)   COMP.
021500        05  WB-END-FRAMES           PIC 9(06)   COMP.
021600        05  WB-TOTAL-FRAMES-LO      PIC 9(07)   COMP.
021700        05  WB-PALLET-POS-CALC      PIC 9(07)   COMP.
021800        05  WB-UTILIZATION-PCT      PIC 9(03)V9 COMP.
021900        05  WB-BEAMS-PER-BAY        PIC 9(02)   COMP.
022000        05  WB-WIREDECKS-PER-BAY    PIC 9(03)   COMP.
022100        05  WB-PALSUP-PER-BAY       PIC 9(03)   COMP.
022200        05  WB-TNL-BEAMS-PER-BAY    PIC 9(02)   COMP.
022300        05  WB-SUBSCR               PIC 9(04)   COMP.
022400        05  FILLER                  PIC X(01).
022500
022600    01  WC-EXPLODE-WORK.
022700        05  WE-DECK-WIDTH-IN        PIC 9(02)   COMP.
022800        05  WE-ANCHORS-PER-FRAME    PIC 9(02)   COMP.
022900        05  WE-FRAMES               PIC 9(06)   COMP.
023000        05  WE-BEAMS                PIC 9(06)   COMP.
023100        05  WE-TNL-BEAMS            PIC 9(06)   COMP.
023200        05  WE-WIREDECKS            PIC 9(06)   COMP.
023300        05  WE-TNL-WIREDECKS        PIC 9(06)   COMP.
023400        05  WE-TNL-LEVELS           PIC 9(02)   COMP.
023500        05  WE-PALSUPS              PIC 9(06)   COMP.
023600        05  FILLER                  PIC X(01).
023700
023800    01  WC-PROJ-TOTALS.
023900        05  WC-PT-FRAMES            PIC 9(07)   COMP VALUE ZERO.
024000        05  WC-PT-BEAMS             PIC 9(07)   COMP VALUE ZERO.
024100        05  WC-PT-WIREDECKS         PIC 9(07)   COMP VALUE ZERO.
024200        05  WC-PT-PALSUPS           PIC 9(07)   COMP VALUE ZERO.
024300        05  WC-PT-ANCHORS           PIC 9(07)   COMP VALUE ZERO.
024400        05  WC-PT-SHIMS             PIC 9(07)   COMP VALUE ZERO.
024500        05  WC-PT-EXT-COST          PIC S9(9)V99     VALUE ZERO.
024600        05  WC-PT-ROW-SPACERS       PIC 9(07)   COMP VALUE ZERO.
024700        05  FILLER                  PIC X(01).
024800
024900    01  WC-RUN-TOTALS.
025000        05  WC-RUN-PROJ-CTR         PIC 9(05)   COMP VALUE ZERO.
025100        05  WC-RUN-FRAMES           PIC 9(09)   COMP VALUE ZERO.
025200        05  WC-RUN-BEAMS            PIC 9(09)   COMP VALUE ZERO.
025300        05  WC-RUN-WIREDECKS        PIC 9(09)   COMP VALUE ZERO.
025400        05  WC-RUN-ANCHORS          PIC 9(09)   COMP VALUE ZERO.
025500        05  WC-RUN-VALUE            PIC S9(11)V99    VALUE ZERO.
025600        05  FILLER                  PIC X(01).
025700
025800    01  WC-CATEGORY-BREAK.
025900        05  WC-HOLD-CATEGORY        PIC X(16)   VALUE SPACES.
026000        05  WC-CAT-QTY              PIC 9(07)   COMP VALUE ZERO.
026100        05  WC-CAT-EXT-COST         PIC S9(9)V99     VALUE ZERO.
026200        05  WC-FIRST-CATEGORY       PIC X(01)   VALUE 'Y'.
026300        05  FILLER                  PIC X(01).
026400
026500       COPY WCOMCPY.
026600       COPY WPRICCPY.
026700       COPY WMKTCPY.
026800
026900    01  WB-PAGE-TITLE-1.
027000        05  FILLER              PIC X(08)   VALUE 'RAKBOM01'.
027100        05  FILLER              PIC X(44)   VALUE SPACES.
027200        05  FILLER              PIC X(30)   VALUE
027300            'RACK LAYOUT & MATERIAL ESTIMATE'.
027400        05  FILLER              PIC X(18)   VALUE SPACES.
027500*    RUN DATE EDITED FROM WC-CURRENT-DATE-X IN WCOMCPY -- CCYY/MM/DD --
027600*    DWH
027700        05  FILLER              PIC X(10)   VALUE 'RUN DATE: '.
027800        05  WH-O-RUN-DATE       PIC 9999/99/99.
027900        05  FILLER              PIC X(06)   VALUE 'PAGE: '.
028000        05  WH-O-PAGE           PIC ZZZ9.
028100
028200    01  WB-PAGE-TITLE-2.
028300        05  FILLER              PIC X(10)   VALUE 'PROJECT:  '.
028400        05  WH-O-PROJ-ID        PIC X(08).
028500        05  FILLER              PIC X(02)   VALUE SPACES.
028600        05  WH-O-PROJ-NAME      PIC X(30).
028700        05  FILLER              PIC X(04)   VALUE SPACES.
028800        05  FILLER              PIC X(08)   VALUE 'CLIENT: '.
028900        05  WH-O-CLIENT-NAME    PIC X(20).
029000        05  FILLER              PIC X(50)   VALUE SPACES.
029100
029200    01  WB-LAYOUT-HEADING.
029300        05  FILLER              PIC X(16)   VALUE 'LAYOUT SUMMARY -'.
029400        05  FILLER              PIC X(116)  VALUE SPACES.
029500
029600    01  WB-LAYOUT-LINE-1.
029700        05  FILLER              PIC X(03)   VALUE SPACES.
029800        05  FILLER              PIC X(13)   VALUE 'FRAME HEIGHT:'.
029900        05  WH-O-FRAME-HT       PIC ZZ9.
030000        05  FILLER              PIC X(04)   VALUE ' IN.'.
030100        05  FILLER              PIC X(03)   VALUE SPACES.
030200        05  FILLER              PIC X(13)   VALUE 'BEAM LEVELS: '.
030300        05  WH-O-BEAM-LVL       PIC Z9.
030400        05  FILLER              PIC X(03)   VALUE SPACES.
030500        05  FILLER              PIC X(13)   VALUE 'BEAM LENGTH: '.
030600        05  WH-O-BEAM-LEN       PIC ZZ9.
030700        05  FILLER              PIC X(04)   VALUE ' IN.'.
030800        05  FILLER              PIC X(56)   VALUE SPACES.
030900
031000    01  WB-LAYOUT-LINE-2.
031100        05  FILLER              PIC X(03)   VALUE SPACES.
031200        05  FILLER              PIC X(06)   VALUE 'ROWS: '.
031300        05  WH-O-ROWS           PIC ZZZ9.
031400        05  FILLER              PIC X(03)   VALUE SPACES.
031500        05  FILLER              PIC X(16)   VALUE 'BAYS PER ROW:   '.
031600        05  WH-O-BAYS-ROW       PIC ZZZ9.
031700        05  FILLER              PIC X(03)   VALUE SPACES.
031800        05  FILLER              PIC X(09)   VALUE 'TUNNELS: '.
031900        05  WH-O-TUNNELS        PIC ZZZ9.
032000        05  FILLER              PIC X(03)   VALUE SPACES.
032100        05  FILLER              PIC X(18)   VALUE 'PALLET POSITIONS: '.
032200        05  WH-O-PALLET-POS     PIC ZZZ,ZZ9.
032300        05  FILLER              PIC X(30)   VALUE SPACES.
032400
032500    01  WB-LAYOUT-LINE-3.
032600        05  FILLER              PIC X(03)   VALUE SPACES.
032700        05  FILLER              PIC X(14)   VALUE 'UTILIZATION:  '.
032800        05  WH-O-UTIL-PCT       PIC ZZ9.9.
032900        05  FILLER              PIC X(02)   VALUE '% '.
033000        05  FILLER              PIC X(90)   VALUE SPACES.
033100
033200    01  WB-SHORTFALL-LINE.
033300        05  FILLER              PIC X(03)   VALUE SPACES.
033400        05  FILLER              PIC X(48)   VALUE
033500            '*** WARNING - TARGET PALLET POSITIONS NOT MET -'.
033600        05  FILLER              PIC X(09)   VALUE ' SHORT BY'.
033700        05  WH-O-SHORTFALL      PIC ZZZ,ZZ9.
033800        05  FILLER              PIC X(09)   VALUE ' POSITIONS'.
033900        05  FILLER              PIC X(55)   VALUE SPACES.
034000
034100    01  WB-DETAIL-HEADING.
034200        05  FILLER              PIC X(03)   VALUE SPACES.
034300        05  FILLER              PIC X(16)   VALUE 'CATEGORY'.
034400        05  FILLER              PIC X(01)   VALUE SPACES.
034500        05  FILLER              PIC X(40)   VALUE 'DESCRIPTION'.
034600        05  FILLER              PIC X(06)   VALUE 'QTY'.
034700        05  FILLER              PIC X(07)   VALUE SPACES.
034800        05  FILLER              PIC X(10)   VALUE 'UNIT COST'.
034900        05  FILLER              PIC X(05)   VALUE SPACES.
035000        05  FILLER              PIC X(09)   VALUE 'EXT COST'.
035100        05  FILLER              PIC X(35)   VALUE SPACES.
035200
035300    01  WB-DETAIL-LINE.
035400        05  FILLER              PIC X(02)   VALUE SPACES.
035500        05  WH-O-CATEGORY       PIC X(16).
035600        05  FILLER              PIC X(01)   VALUE SPACES.
035700        05  WH-O-DESCRIPTION    PIC X(40).
035800        05  FILLER              PIC X(01)   VALUE SPACES.
035900        05  WH-O-QTY            PIC Z(5)9.
036000        05  FILLER              PIC X(02)   VALUE SPACES.
036100        05  WH-O-UNIT-COST      PIC $$$,$$9.99.
036200        05  FILLER              PIC X(02)   VALUE SPACES.
036300        05  WH-O-EXT-COST       PIC $$$,$$9.99.
036400        05  FILLER              PIC X(20)   VALUE SPACES.
036500
036600    01  WB-CATEGORY-SUBTOTAL-LINE.
036700        05  FILLER              PIC X(20)   VALUE SPACES.
036800        05  FILLER              PIC X(10)   VALUE 'SUBTOTAL -'.
036900        05  WH-O-CAT-NAME       PIC X(16).
037000        05  FILLER              PIC X(04)   VALUE SPACES.
037100        05  WH-O-CAT-QTY        PIC Z(5)9.
037200        05  FILLER              PIC X(13)   VALUE SPACES.
037300        05  WH-O-CAT-EXT-COST   PIC $$$,$$9.99.
037400        05  FILLER              PIC X(35)   VALUE SPACES.
037500
037600    01  WB-MATERIALS-SUBTOTAL-LINE.
037700        05  FILLER              PIC X(03)   VALUE SPACES.
037800        05  FILLER              PIC X(27)   VALUE
037900            'MATERIALS SECTION SUBTOTAL'.
038000        05  FILLER              PIC X(09)   VALUE SPACES.
038100        05  WH-O-MAT-EXT-COST   PIC $$$,$$9.99.
038200        05  FILLER              PIC X(79)   VALUE SPACES.
038300
038400    01  WB-RUN-TRAILER-1.
038500        05  FILLER              PIC X(03)   VALUE SPACES.
038600        05  FILLER              PIC X(37)   VALUE
038700            'RAKBOM01 RUN TOTALS - PROJECTS READ:'.
038800        05  WH-O-RUN-PROJ-CTR   PIC ZZZZ9.
038900        05  FILLER              PIC X(84)   VALUE SPACES.
039000
039100    01  WB-RUN-TRAILER-2.
039200        05  FILLER              PIC X(03)   VALUE SPACES.
039300        05  FILLER              PIC X(13)   VALUE 'TOT FRAMES: '.
039400        05  WH-O-RUN-FRAMES     PIC Z(6)9.
039500        05  FILLER              PIC X(03)   VALUE SPACES.
039600        05  FILLER              PIC X(12)   VALUE 'TOT BEAMS: '.
039700        05  WH-O-RUN-BEAMS      PIC Z(6)9.
039800        05  FILLER              PIC X(03)   VALUE SPACES.
039900        05  FILLER              PIC X(12)   VALUE 'TOT DECKS: '.
040000        05  WH-O-RUN-DECKS      PIC Z(6)9.
040100        05  FILLER              PIC X(03)   VALUE SPACES.
040200        05  FILLER              PIC X(14)   VALUE 'TOT ANCHORS: '.
040300        05  WH-O-RUN-ANCHORS    PIC Z(6)9.
040400        05  FILLER              PIC X(18)   VALUE SPACES.
040500
040600    01  WB-RUN-TRAILER-3.
040700        05  FILLER              PIC X(03)   VALUE SPACES.
040800        05  FILLER              PIC X(23)   VALUE
040900            'TOTAL PRICED VALUE -   '.
041000        05  WH-O-RUN-VALUE      PIC $$,$$$,$$9.99.
041100        05  FILLER              PIC X(91)   VALUE SPACES.
041200
041300    PROCEDURE DIVISION.
041400
041500    0000-RAKBOM01.
041600        PERFORM 1000-INIT.
041700        PERFORM 2000-MAINLINE
041800            UNTIL NO-MORE-PROJECTS.
041900        PERFORM 3000-CLOSING.
042000        STOP RUN.
042100
042200    1000-INIT.
042300        ACCEPT WC-CURRENT-DATE FROM DATE YYYYMMDD.
042400        OPEN INPUT  PROJECTS.
042500        OPEN INPUT  BAYTYPES.
042600        OPEN INPUT  BUILDINGS.
042700        OPEN INPUT  PRICES.
042800        OPEN OUTPUT BOMDETL.
042900        OPEN OUTPUT RPTFILE.
043000        PERFORM 8400-LOAD-PRICES
043100            UNTIL WB-PRICES-EOF.
043200        PERFORM 9000-READ-PROJECT.
043300
043400    2000-MAINLINE.
043500        MOVE 'N' TO WB-HAVE-BUILDING.
043600        PERFORM 2100-GET-BUILDING.
043700        IF WB-BUILDING-ON-FILE
043800            PERFORM 2200-LAYOUT-ENGINE
043900        ELSE
044000            PERFORM 2300-GET-BAYTYPES
044100        END-IF.
044200        PERFORM 2500-PROJECT-LINES.
044300        PERFORM 2700-PROJ-BREAK.
044400        PERFORM 9000-READ-PROJECT.
044500
044600    2100-GET-BUILDING.
044700        IF WS-BUILDINGS-STATUS = '  '
044800            READ BUILDINGS
044900                AT END
045000                    MOVE '10' TO WS-BUILDINGS-STATUS
045100            END-READ
045200        END-IF.
045300        IF BD-PROJ-ID = PR-PROJ-ID AND NOT WB-BUILDINGS-EOF
045400            MOVE 'Y' TO WB-HAVE-BUILDING
045500            MOVE SPACES TO WS-BUILDINGS-STATUS
045600        END-IF.
045700
045800    2200-LAYOUT-ENGINE.
045900        PERFORM 2210-FRAME-HEIGHT.
046000        PERFORM 2220-BEAM-LEVELS.
046100        PERFORM 2230-BEAM-LENGTH.
046200        PERFORM 2240-ROW-MODULE.
046300        PERFORM 2250-BAYS-TUNNELS.
046400        PERFORM 2260-TOTALS.
046500        PERFORM 2270-UTILIZATION.
046600        PERFORM 2280-SHORTFALL.
046700        PERFORM 2290-BAYTYPE-OUTPUT.
046800        PERFORM 2295-LAYOUT-REPORT.
046900        PERFORM 2600-PRICE-LINE.
047000
047100    2210-FRAME-HEIGHT.
047200        COMPUTE WB-SUBSCR =
047300            (BD-CLEAR-HEIGHT-FT * 12) - 36.
047400        MOVE ZERO TO WB-FRAME-HEIGHT-IN.
047500        PERFORM 8100-SRCH-FRAME-HT
047600            VARYING WB-FH-IDX FROM 1 BY 1
047700                UNTIL WB-FH-IDX > 10.
047800
047900    2220-BEAM-LEVELS.
048000        IF WB-FRAME-HEIGHT-IN NOT > WB-FIRST-BEAM-HT
048100            MOVE 1 TO WB-BEAM-LEVELS
048200        ELSE
048300            COMPUTE WB-BEAM-LEVELS =
048400                ((WB-FRAME-HEIGHT-IN - WB-FIRST-BEAM-HT) /
048500                    WB-LEVEL-SPACING) + 1
048600        END-IF.
048700        IF BD-MAX-BEAM-LEVELS > 0
048800            AND WB-BEAM-LEVELS > BD-MAX-BEAM-LEVELS
048900                MOVE BD-MAX-BEAM-LEVELS TO WB-BEAM-LEVELS
049000        END-IF.
049100
049200    2230-BEAM-LENGTH.
049300        IF BD-PALLET-WIDTH-IN = 48 OR 42 OR 40
049400            MOVE 96 TO WB-BEAM-LENGTH-IN
049500        ELSE
049600            COMPUTE WB-RAW-BEAM-LEN =
049700                (BD-PALLET-WIDTH-IN * 2) + 6
049800            MOVE ZERO TO WB-BEAM-LENGTH-IN
049900            PERFORM 8200-SRCH-BEAM-LEN
050000                VARYING WB-BL-IDX FROM 1 BY 1
050100                    UNTIL WB-BL-IDX > 9
050200            IF WB-BEAM-LENGTH-IN = ZERO
050300                MOVE 144 TO WB-BEAM-LENGTH-IN
050400            END-IF
050500        END-IF.
050600
050700    2240-ROW-MODULE.
050800        IF BD-RACK-STYLE = 'T'
050900            MOVE WB-UPRIGHT-TEARDROP TO WB-UPRIGHT-WIDTH
051000        ELSE
051100            MOVE WB-UPRIGHT-STRUCTURAL TO WB-UPRIGHT-WIDTH
051200        END-IF.
051300        MOVE ZERO TO WB-AISLE-WIDTH-IN.
051400        PERFORM 8300-SRCH-AISLE-WIDTH
051500            VARYING WB-AI-IDX FROM 1 BY 1
051600                UNTIL WB-AI-IDX > 4.
051700        IF WB-AISLE-WIDTH-IN = ZERO
051800            MOVE 120 TO WB-AISLE-WIDTH-IN
051900        END-IF.
052000        COMPUTE WB-ROW-MODULE-IN =
052100            (2 * BD-FRAME-DEPTH-IN) + 6 + WB-AISLE-WIDTH-IN.
052200
052300    2250-BAYS-TUNNELS.
052400        COMPUTE WB-AVAIL-WIDTH-IN =
052500            (BD-BLDG-WIDTH-FT - 8) * 12.
052600        COMPUTE WB-FIRST-AISLE-IN =
052700            WB-AISLE-WIDTH-IN / 2.
052800        COMPUTE WB-PAIRS =
052900            (WB-AVAIL-WIDTH-IN - WB-FIRST-AISLE-IN) /
053000                WB-ROW-MODULE-IN.
053100        COMPUTE WB-LEFTOVER-IN =
053200            WB-AVAIL-WIDTH-IN - WB-FIRST-AISLE-IN -
053300                (WB-PAIRS * WB-ROW-MODULE-IN).
053400        COMPUTE WB-ROWS = 2 * WB-PAIRS.
053500        IF WB-LEFTOVER-IN NOT LESS
053600                (BD-FRAME-DEPTH-IN + WB-AISLE-WIDTH-IN)
053700            ADD 1 TO WB-ROWS
053800        END-IF.
053900        COMPUTE WB-AVAIL-DEPTH-FT =
054000            BD-BLDG-LENGTH-FT - BD-STAGING-DEPTH-FT - 4.
054100        COMPUTE WB-BAY-MODULE-IN =
054200            WB-BEAM-LENGTH-IN + WB-UPRIGHT-WIDTH.
054300        COMPUTE WB-BAYS-PER-ROW =
054400            (WB-AVAIL-DEPTH-FT * 12) / WB-BAY-MODULE-IN.
054500        IF BD-CROSS-AISLE-SPACING = ZERO
054600            MOVE WB-DEFAULT-XASLE-SPACE TO WB-XASLE-SPACING
054700        ELSE
054800            MOVE BD-CROSS-AISLE-SPACING TO WB-XASLE-SPACING
054900        END-IF.
055000        COMPUTE WB-XASLE-COUNT =
055100            (WB-BAYS-PER-ROW - 1) / WB-XASLE-SPACING.
055200        COMPUTE WB-TUNNEL-BAYS =
055300            WB-XASLE-COUNT * WB-ROWS.
055400
055500    2260-TOTALS.
055600        COMPUTE WB-TOTAL-BAYS =
055700            WB-BAYS-PER-ROW * WB-ROWS.
055800        COMPUTE WB-STD-BAYS =
055900            WB-TOTAL-BAYS - WB-TUNNEL-BAYS.
056000        MOVE WB-ROWS TO WB-END-FRAMES.
056100        COMPUTE WB-TOTAL-FRAMES-LO =
056200            WB-TOTAL-BAYS + WB-END-FRAMES + WB-TUNNEL-BAYS.
056300        COMPUTE WB-PALLET-POS-CALC ROUNDED =
056400            (WB-STD-BAYS * WB-BEAM-LEVELS * 2) +
056500            (WB-TUNNEL-BAYS * WB-BEAM-LEVELS * 3).
056600        MOVE WB-PALLET-POS-CALC TO PR-PALLET-POSITIONS.
056700
056800*    BD-BLDG-DIMS-NUM IS ZERO ONLY WHEN BOTH DIMENSIONS ARE BLANK/ZERO
056900*    ON THE BUILDING RECORD -- GUARDS THE DIVIDE BELOW INSTEAD OF
057000*    LETTING A BAD BUILDING RECORD ABEND THE RUN -- AL
057100    2270-UTILIZATION.
057200        IF BD-BLDG-DIMS-NUM = ZERO
057300            MOVE ZERO TO WB-UTILIZATION-PCT
057400        ELSE
057500            COMPUTE WB-UTILIZATION-PCT ROUNDED =
057600                ((WB-TOTAL-BAYS * (WB-BEAM-LENGTH-IN *
057700                    BD-FRAME-DEPTH-IN) / 144) /
057800                    (BD-BLDG-LENGTH-FT * BD-BLDG-WIDTH-FT)) * 100
057900        END-IF.
058000
058100    2280-SHORTFALL.
058200        MOVE ZERO TO WH-O-SHORTFALL.
058300        IF BD-TARGET-PALLET-POS > ZERO
058400            AND WB-PALLET-POS-CALC < BD-TARGET-PALLET-POS
058500                COMPUTE WH-O-SHORTFALL =
058600                    BD-TARGET-PALLET-POS - WB-PALLET-POS-CALC
058700        END-IF.
058800
058900    2290-BAYTYPE-OUTPUT.
059000        COMPUTE WB-BEAMS-PER-BAY = WB-BEAM-LEVELS * 2.
059100        COMPUTE WB-SUBSCR =
059200            WB-BEAM-LENGTH-IN / WB-DECK-WIDTH-STD.
059300        IF WB-SUBSCR < 1
059400            MOVE 1 TO WB-SUBSCR
059500        END-IF.
059600        COMPUTE WB-WIREDECKS-PER-BAY =
059700            WB-BEAM-LEVELS * WB-SUBSCR.
059800        IF PR-STRUCTURAL
059900            COMPUTE WB-PALSUP-PER-BAY =
060000                WB-WIREDECKS-PER-BAY * 2
060100        ELSE
060200            MOVE ZERO TO WB-PALSUP-PER-BAY
060300        END-IF.
060400        COMPUTE WB-TNL-BEAMS-PER-BAY = WB-BEAM-LEVELS * 2.
060500        COMPUTE WE-FRAMES = WB-TOTAL-FRAMES-LO.
060600        COMPUTE WE-BEAMS =
060700            (WB-STD-BAYS * WB-BEAMS-PER-BAY) +
060800            (WB-TUNNEL-BAYS * WB-TNL-BEAMS-PER-BAY).
060900        COMPUTE WE-WIREDECKS =
061000            WB-TOTAL-BAYS * WB-WIREDECKS-PER-BAY.
061100        COMPUTE WE-PALSUPS =
061200            WB-TOTAL-BAYS * WB-PALSUP-PER-BAY.
061300        ADD WE-FRAMES     TO WC-PT-FRAMES.
061400        ADD WE-BEAMS      TO WC-PT-BEAMS.
061500        ADD WE-WIREDECKS  TO WC-PT-WIREDECKS.
061600        ADD WE-PALSUPS    TO WC-PT-PALSUPS.
061700
061800*    PRINTS THE LAYOUT SUMMARY BLOCK AHEAD OF THE BOM DETAIL LINES
061900*    WHEN THE JOB WAS DESIGNED FROM A BUILDING RECORD -- NOT PRINTED
062000*    ON JOBS PRICED FROM HAND-ENTERED BAY TYPES SINCE THERE IS NO
062100*    SINGLE LAYOUT TO SUMMARIZE -- DWH
062200    2295-LAYOUT-REPORT.
062300        WRITE PRTLINE FROM WB-LAYOUT-HEADING
062400            AFTER ADVANCING 1 LINE.
062500        MOVE WB-FRAME-HEIGHT-IN TO WH-O-FRAME-HT.
062600        MOVE WB-BEAM-LEVELS     TO WH-O-BEAM-LVL.
062700        MOVE WB-BEAM-LENGTH-IN  TO WH-O-BEAM-LEN.
062800        WRITE PRTLINE FROM WB-LAYOUT-LINE-1
062900            AFTER ADVANCING 1 LINE.
063000        MOVE WB-ROWS            TO WH-O-ROWS.
063100        MOVE WB-BAYS-PER-ROW    TO WH-O-BAYS-ROW.
063200        MOVE WB-TUNNEL-BAYS     TO WH-O-TUNNELS.
063300        MOVE PR-PALLET-POSITIONS TO WH-O-PALLET-POS.
063400        WRITE PRTLINE FROM WB-LAYOUT-LINE-2
063500            AFTER ADVANCING 1 LINE.
063600        MOVE WB-UTILIZATION-PCT TO WH-O-UTIL-PCT.
063700        WRITE PRTLINE FROM WB-LAYOUT-LINE-3
063800            AFTER ADVANCING 1 LINE.
063900        IF WH-O-SHORTFALL > ZERO
064000            WRITE PRTLINE FROM WB-SHORTFALL-LINE
064100                AFTER ADVANCING 1 LINE
064200        END-IF.
064300
064400    2300-GET-BAYTYPES.
064500        PERFORM 2310-READ-BAYTYPE
064600            UNTIL WB-BAYTYPES-EOF
064700                OR BT-PROJ-ID NOT = PR-PROJ-ID.
064800        PERFORM 2600-PRICE-LINE.
064900
065000    2310-READ-BAYTYPE.
065100        READ BAYTYPES
065200            AT END
065300                MOVE '10' TO WS-BAYTYPES-STATUS
065400        END-READ.
065500*    BT-BAY-ROW-KEY ZERO MEANS THE RECORD CARRIES NO BAYS AND NO ROWS
065600*    -- A BLANK OR MIS-KEYED BAY TYPE LINE -- SKIP THE EXPLOSION SO A
065700*    GARBAGE RECORD DOES NOT FEED ZEROS/NULLS INTO THE PROJECT TOTALS
065800*    -- AL
065900        IF NOT WB-BAYTYPES-EOF
066000            AND BT-PROJ-ID = PR-PROJ-ID
066100                IF BT-BAY-ROW-KEY NOT = ZERO
066200                    PERFORM 2400-EXPLODE-BAYTYPE THRU 2400-EXIT
066300                END-IF
066400        END-IF.
066500
066600    2400-EXPLODE-BAYTYPE.
066700        IF PR-DECK-WIDTH-IN = ZERO
066800            IF PR-FRAME-DEPTH-IN NOT > 44
066900                MOVE 46 TO WE-DECK-WIDTH-IN
067000            ELSE
067100                MOVE 58 TO WE-DECK-WIDTH-IN
067200            END-IF
067300        ELSE
067400            MOVE PR-DECK-WIDTH-IN TO WE-DECK-WIDTH-IN
067500        END-IF.
067600        COMPUTE WE-FRAMES =
067700            BT-BAYS + BT-ROWS + BT-TUNNELS.
067800        COMPUTE WE-BEAMS =
067900            BT-BAYS * (BT-BEAM-LEVELS * 2).
068000*    TUNNEL BEAM LEVELS COME OFF THE PROJECT RECORD'S OWN TUNNEL-BEAM-
068100*    LEVELS FIELD, NOT THE BAY TYPE'S ORDINARY BEAM-LEVELS -- A TUNNEL
068200*    BAY IS FRAMED DIFFERENTLY THAN A STANDARD BAY -- DWH
068300        COMPUTE WE-TNL-BEAMS =
068400            BT-TUNNELS * PR-TUNNEL-BEAM-LEVELS * 2.
068500        COMPUTE WB-SUBSCR =
068600            BT-BEAM-LENGTH-IN / WE-DECK-WIDTH-IN.
068700        IF WB-SUBSCR < 1
068800            MOVE 1 TO WB-SUBSCR
068900        END-IF.
069000        COMPUTE WE-WIREDECKS =
069100            BT-BAYS * (BT-BEAM-LEVELS * WB-SUBSCR).
069200*    TUNNEL-LEVELS IS TUNNEL-BEAMS-PER-BAY (TUNNEL-BEAM-LEVELS * 2)
069300*    HALVED BACK DOWN -- I.E. TUNNEL-BEAM-LEVELS ITSELF -- AND DOES NOT
069400*    CARRY A BT-TUNNELS FACTOR.  THE OLD CODE MULTIPLIED BY BT-TUNNELS
069500*    HERE *AND* AGAIN BELOW, SQUARING THE TUNNEL COUNT INTO THE WIRE-
069600*    DECK QUANTITY ON ANY BAY TYPE WITH MORE THAN ONE TUNNEL -- FIXED
069700*    PER EST-162 -- DWH
069800        COMPUTE WE-TNL-LEVELS = PR-TUNNEL-BEAM-LEVELS.
069900        COMPUTE WB-SUBSCR =
070000            PR-TUNNEL-BEAM-LEN-IN / WE-DECK-WIDTH-IN.
070100        IF WB-SUBSCR < 1
070200            MOVE 1 TO WB-SUBSCR
070300        END-IF.
070400        COMPUTE WE-TNL-WIREDECKS =
070500            BT-TUNNELS * (WE-TNL-LEVELS * WB-SUBSCR).
070600        IF PR-STRUCTURAL
070700            COMPUTE WE-PALSUPS =
070800                (WE-WIREDECKS + WE-TNL-WIREDECKS) * 2
070900        ELSE
071000            MOVE ZERO TO WE-PALSUPS
071100        END-IF.
071200        ADD WE-FRAMES                     TO WC-PT-FRAMES.
071300        ADD WE-BEAMS WE-TNL-BEAMS         TO WC-PT-BEAMS.
071400        ADD WE-WIREDECKS WE-TNL-WIREDECKS TO WC-PT-WIREDECKS.
071500        ADD WE-PALSUPS                    TO WC-PT-PALSUPS.
071600    2400-EXIT.
071700        EXIT.
071800
071900    2500-PROJECT-LINES.
072000        COMPUTE WC-PT-ROW-SPACERS ROUNDED =
072100            WC-PT-FRAMES * 1.5.
072200        MOVE WC-PT-ROW-SPACERS TO WE-FRAMES.
072300        MOVE 'ROW SPACERS     ' TO WH-O-CATEGORY.
072400        MOVE 'ROW SPACER, STANDARD DUTY' TO WH-O-DESCRIPTION.
072500        PERFORM 2600-PRICE-LINE-ROWSPACER.
072600
072700        IF PR-ANCHORS-PER-FRAME = ZERO
072800            IF PR-FRAME-DEPTH-IN NOT > 44
072900                MOVE 2 TO WE-ANCHORS-PER-FRAME
073000            ELSE
073100                MOVE 8 TO WE-ANCHORS-PER-FRAME
073200            END-IF
073300        ELSE
073400            MOVE PR-ANCHORS-PER-FRAME TO WE-ANCHORS-PER-FRAME
073500        END-IF.
073600        COMPUTE WC-PT-ANCHORS =
073700            WC-PT-FRAMES * WE-ANCHORS-PER-FRAME.
073800        PERFORM 2600-PRICE-LINE-ANCHORS.
073900
074000        IF PR-SHIMS-PER-FRAME = ZERO
074100            COMPUTE WC-PT-SHIMS = WC-PT-FRAMES * 1
074200        ELSE
074300            COMPUTE WC-PT-SHIMS =
074400                WC-PT-FRAMES * PR-SHIMS-PER-FRAME
074500        END-IF.
074600        PERFORM 2600-PRICE-LINE-SHIMS.
074700
074800        IF PR-EOA-GUARDS-LEFT > ZERO OR PR-EOA-GUARDS-RIGHT > ZERO
074900            PERFORM 2600-PRICE-LINE-EOAGUARDS
075000            COMPUTE WE-FRAMES =
075100                (PR-EOA-GUARDS-LEFT + PR-EOA-GUARDS-RIGHT) * 4
075200            PERFORM 2600-PRICE-LINE-GUARDANCHORS
075300        END-IF.
075400
075500        IF PR-STRUCTURAL
075600            COMPUTE WE-FRAMES = WC-PT-BEAMS * 4
075700            PERFORM 2600-PRICE-LINE-BOLTS
075800            PERFORM 2600-PRICE-LINE-NUTS
075900        END-IF.
076000
076100*    WRITES THE FOUR PRIMARY MATERIAL LINES FOR THE PROJECT FROM
076200*    THE WC-PT- ACCUMULATORS -- CALLED ONCE FROM 2200-LAYOUT-ENGINE
076300*    WHEN THE JOB HAS A BUILDING RECORD, OR ONCE FROM 2300-GET-
076400*    BAYTYPES AFTER ALL OF A JOB'S BAY TYPE RECORDS ARE EXPLODED --
076500*    EITHER WAY THE PROJECT TOTALS ARE ALREADY IN WC-PT- BY THE
076600*    TIME THIS PARAGRAPH RUNS -- RLH
076700    2600-PRICE-LINE.
076800        MOVE 'FRAMES          ' TO WH-O-CATEGORY.
076900        IF PR-TEARDROP
077000            MOVE 'TEARDROP FRAMES, PER LAYOUT' TO WH-O-DESCRIPTION
077100        ELSE
077200            MOVE 'STRUCTURAL FRAMES, PER LAYOUT' TO WH-O-DESCRIPTION
077300        END-IF.
077400        MOVE WC-PT-FRAMES TO BL-QTY.
077500        PERFORM 2620-LOOKUP-AND-WRITE.
077600
077700        MOVE 'BEAMS           '         TO WH-O-CATEGORY.
077800        MOVE 'BEAMS, STANDARD'          TO WH-O-DESCRIPTION.
077900        MOVE WC-PT-BEAMS TO BL-QTY.
078000        PERFORM 2620-LOOKUP-AND-WRITE.
078100
078200        MOVE 'WIRE DECKS      '         TO WH-O-CATEGORY.
078300        MOVE 'WIRE DECKS, STANDARD'     TO WH-O-DESCRIPTION.
078400        MOVE WC-PT-WIREDECKS TO BL-QTY.
078500        PERFORM 2620-LOOKUP-AND-WRITE.
078600
078700        IF WC-PT-PALSUPS > ZERO
078800            MOVE 'PALLET SUPPORTS '     TO WH-O-CATEGORY
078900            MOVE 'PALLET SUPPORT BARS'  TO WH-O-DESCRIPTION
079000            MOVE WC-PT-PALSUPS TO BL-QTY
079100            PERFORM 2620-LOOKUP-AND-WRITE
079200        END-IF.
079300
079400    2600-PRICE-LINE-ROWSPACER.
079500        MOVE WE-FRAMES TO BL-QTY.
079600        PERFORM 2620-LOOKUP-AND-WRITE.
079700
079800    2600-PRICE-LINE-ANCHORS.
079900        MOVE 'ANCHORS         '         TO WH-O-CATEGORY.
080000        MOVE 'ANCHOR, 1/2IN X 4IN WEDGE' TO WH-O-DESCRIPTION.
080100        MOVE WC-PT-ANCHORS TO BL-QTY.
080200        PERFORM 2620-LOOKUP-AND-WRITE.
080300
080400    2600-PRICE-LINE-SHIMS.
080500        MOVE 'SHIMS           '         TO WH-O-CATEGORY.
080600        MOVE 'BASEPLATE SHIMS'          TO WH-O-DESCRIPTION.
080700        MOVE WC-PT-SHIMS TO BL-QTY.
080800        PERFORM 2620-LOOKUP-AND-WRITE.
080900
081000    2600-PRICE-LINE-EOAGUARDS.
081100        MOVE 'EOA GUARDS      '         TO WH-O-CATEGORY.
081200        MOVE 'END-OF-AISLE GUARD'       TO WH-O-DESCRIPTION.
081300        COMPUTE BL-QTY =
081400            PR-EOA-GUARDS-LEFT + PR-EOA-GUARDS-RIGHT.
081500        PERFORM 2620-LOOKUP-AND-WRITE.
081600
081700    2600-PRICE-LINE-GUARDANCHORS.
081800        MOVE 'HARDWARE        '         TO WH-O-CATEGORY.
081900        MOVE 'GUARD ANCHOR 3/4IN X 4IN' TO WH-O-DESCRIPTION.
082000        MOVE WE-FRAMES TO BL-QTY.
082100        PERFORM 2620-LOOKUP-AND-WRITE.
082200
082300    2600-PRICE-LINE-BOLTS.
082400        MOVE 'HARDWARE        '         TO WH-O-CATEGORY.
082500        MOVE 'BEAM LOCK BOLTS'          TO WH-O-DESCRIPTION.
082600        MOVE WE-FRAMES TO BL-QTY.
082700        PERFORM 2620-LOOKUP-AND-WRITE.
082800
082900    2600-PRICE-LINE-NUTS.
083000        MOVE 'HARDWARE        '         TO WH-O-CATEGORY.
083100        MOVE 'HEX NUTS'                 TO WH-O-DESCRIPTION.
083200        MOVE WE-FRAMES TO BL-QTY.
083300        PERFORM 2620-LOOKUP-AND-WRITE.
083400
083500    2620-LOOKUP-AND-WRITE.
083600        MOVE PR-PROJ-ID    TO BL-PROJ-ID.
083700        MOVE WH-O-CATEGORY TO BL-CATEGORY.
083800        MOVE WH-O-DESCRIPTION TO BL-DESCRIPTION.
083900        SET WP-PRICE-IDX TO 1.
084000        SEARCH WP-PRICE-TABLE
084100            AT END
084200                MOVE ZERO TO BL-UNIT-COST
084300            WHEN WP-TBL-CATEGORY (WP-PRICE-IDX) = BL-CATEGORY
084400                MOVE WP-TBL-UNIT-COST-U (WP-PRICE-IDX) TO BL-UNIT-COST
084500        END-SEARCH.
084600        COMPUTE BL-EXT-COST ROUNDED =
084700            BL-QTY * BL-UNIT-COST.
084800        WRITE BOMLINE-REC.
084900        PERFORM 2650-CATEGORY-BREAK.
085000        MOVE BL-CATEGORY    TO WH-O-CATEGORY.
085100        MOVE BL-DESCRIPTION TO WH-O-DESCRIPTION.
085200        MOVE BL-QTY         TO WH-O-QTY.
085300        MOVE BL-UNIT-COST   TO WH-O-UNIT-COST.
085400        MOVE BL-EXT-COST    TO WH-O-EXT-COST.
085500        WRITE PRTLINE FROM WB-DETAIL-LINE
085600            AFTER ADVANCING 1 LINE
085700                AT EOP
085800                    PERFORM 9900-HEADING.
085900        ADD BL-EXT-COST TO WC-PT-EXT-COST.
086000
086100    2650-CATEGORY-BREAK.
086200        IF WC-FIRST-CATEGORY = 'Y'
086300            MOVE BL-CATEGORY TO WC-HOLD-CATEGORY
086400            MOVE 'N' TO WC-FIRST-CATEGORY
086500        END-IF.
086600        IF BL-CATEGORY NOT = WC-HOLD-CATEGORY
086700            MOVE WC-HOLD-CATEGORY  TO WH-O-CAT-NAME
086800            MOVE WC-CAT-QTY        TO WH-O-CAT-QTY
086900            MOVE WC-CAT-EXT-COST   TO WH-O-CAT-EXT-COST
087000            WRITE PRTLINE FROM WB-CATEGORY-SUBTOTAL-LINE
087100                AFTER ADVANCING 1 LINE
087200            MOVE ZERO TO WC-CAT-QTY WC-CAT-EXT-COST
087300            MOVE BL-CATEGORY TO WC-HOLD-CATEGORY
087400        END-IF.
087500        ADD BL-QTY      TO WC-CAT-QTY.
087600        ADD BL-EXT-COST TO WC-CAT-EXT-COST.
087700
087800    2700-PROJ-BREAK.
087900        MOVE WC-HOLD-CATEGORY  TO WH-O-CAT-NAME.
088000        MOVE WC-CAT-QTY        TO WH-O-CAT-QTY.
088100        MOVE WC-CAT-EXT-COST   TO WH-O-CAT-EXT-COST.
088200        WRITE PRTLINE FROM WB-CATEGORY-SUBTOTAL-LINE
088300            AFTER ADVANCING 1 LINE.
088400        MOVE WC-PT-EXT-COST TO WH-O-MAT-EXT-COST.
088500        WRITE PRTLINE FROM WB-MATERIALS-SUBTOTAL-LINE
088600            AFTER ADVANCING 2 LINES.
088700        ADD WC-PT-FRAMES     TO WC-RUN-FRAMES.
088800        ADD WC-PT-BEAMS      TO WC-RUN-BEAMS.
088900        ADD WC-PT-WIREDECKS  TO WC-RUN-WIREDECKS.
089000        ADD WC-PT-ANCHORS    TO WC-RUN-ANCHORS.
089100        ADD WC-PT-EXT-COST   TO WC-RUN-VALUE.
089200        ADD 1 TO WC-RUN-PROJ-CTR.
089300        MOVE ZERO TO WC-PT-FRAMES WC-PT-BEAMS WC-PT-WIREDECKS
089400                     WC-PT-PALSUPS WC-PT-ANCHORS WC-PT-SHIMS
089500                     WC-PT-EXT-COST WC-PT-ROW-SPACERS
089600                     WC-CAT-QTY WC-CAT-EXT-COST.
089700        MOVE 'Y' TO WC-FIRST-CATEGORY.
089800        MOVE SPACES TO WC-HOLD-CATEGORY.
089900        MOVE 'N' TO WB-HAVE-BUILDING.
090000
090100    3000-CLOSING.
090200        MOVE WC-RUN-PROJ-CTR TO WH-O-RUN-PROJ-CTR.
090300        MOVE WC-RUN-FRAMES   TO WH-O-RUN-FRAMES.
090400        MOVE WC-RUN-BEAMS    TO WH-O-RUN-BEAMS.
090500        MOVE WC-RUN-WIREDECKS TO WH-O-RUN-DECKS.
090600        MOVE WC-RUN-ANCHORS  TO WH-O-RUN-ANCHORS.
090700        MOVE WC-RUN-VALUE    TO WH-O-RUN-VALUE.
090800        WRITE PRTLINE FROM WB-RUN-TRAILER-1
090900            AFTER ADVANCING 2 LINES.
091000        WRITE PRTLINE FROM WB-RUN-TRAILER-2
091100            AFTER ADVANCING 1 LINE.
091200        WRITE PRTLINE FROM WB-RUN-TRAILER-3
091300            AFTER ADVANCING 1 LINE.
091400        CLOSE PROJECTS BAYTYPES BUILDINGS PRICES BOMDETL RPTFILE.
091500
091600    8100-SRCH-FRAME-HT.
091700        IF WB-FRAME-HT (WB-FH-IDX) NOT > WB-SUBSCR
091800            MOVE WB-FRAME-HT (WB-FH-IDX) TO WB-FRAME-HEIGHT-IN
091900        END-IF.
092000
092100    8200-SRCH-BEAM-LEN.
092200        IF WB-BEAM-LENGTH-IN = ZERO
092300            AND WB-BEAM-LEN (WB-BL-IDX) NOT LESS WB-RAW-BEAM-LEN
092400                MOVE WB-BEAM-LEN (WB-BL-IDX) TO WB-BEAM-LENGTH-IN
092500        END-IF.
092600
092700    8300-SRCH-AISLE-WIDTH.
092800        IF WB-AISLE-FORK (WB-AI-IDX) = BD-FORKLIFT-TYPE
092900            MOVE WB-AISLE-WIDTH (WB-AI-IDX) TO WB-AISLE-WIDTH-IN
093000        END-IF.
093100
093200    8400-LOAD-PRICES.
093300        READ PRICES
093400            AT END
093500                MOVE '10' TO WS-PRICES-STATUS
093600        END-READ.
093700        IF NOT WB-PRICES-EOF
093800            ADD 1 TO WP-PRICE-COUNT
093900            SET WP-PRICE-IDX TO WP-PRICE-COUNT
094000            MOVE PI-CATEGORY  TO WP-TBL-CATEGORY (WP-PRICE-IDX)
094100            MOVE PI-UNIT-COST TO WP-TBL-UNIT-COST (WP-PRICE-IDX)
094200        END-IF.
094300
094400    9000-READ-PROJECT.
094500        READ PROJECTS
094600            AT END
094700                MOVE 'NO ' TO MORE-PROJECTS
094800        END-READ.
094900        IF NOT NO-MORE-PROJECTS
095000            PERFORM 9900-HEADING
095100        END-IF.
095200
095300    9900-HEADING.
095400        ADD 1 TO WC-PAGE-CTR.
095500        MOVE WC-PAGE-CTR     TO WH-O-PAGE.
095600        MOVE WC-CURRENT-DATE-X TO WH-O-RUN-DATE.
095700        MOVE PR-PROJ-ID      TO WH-O-PROJ-ID.
095800        MOVE PR-PROJ-NAME    TO WH-O-PROJ-NAME.
095900        MOVE PR-CLIENT-NAME  TO WH-O-CLIENT-NAME.
096000        WRITE PRTLINE FROM WB-PAGE-TITLE-1
096100            AFTER ADVANCING PAGE.
096200        WRITE PRTLINE FROM WB-PAGE-TITLE-2
096300            AFTER ADVANCING 1 LINE.
096400        WRITE PRTLINE FROM WB-DETAIL-HEADING
096500            AFTER ADVANCING 2 LINES.
